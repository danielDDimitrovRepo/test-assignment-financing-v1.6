*
*    INVOICE transaction record.
*    Put this file in the /COPYLIB directory.
*
*    Include with: 'COPY COPYLIB-INVOICE.' in FD or WS.
*
*    INV-STATUS drives the whole financing run. It starts at
*    00 (NON-FINANCED) and is stamped exactly once, with the
*    first of 01/02/03/04 that applies -- see PbsFinance.cbl
*    paragraph 300-FINANCE-ONE-INVOICE for the fixed order the
*    checks run in.
*
*    1994-03-08  PBB  Full rewrite for invoice financing; the
*                     old INVNO/CUSTNO/VAT fields are gone, replaced
*                     by the financing fields below (TS-4471).
*    1994-03-22  PBB  Added the FINANCING-TERM-DAYS/RATE-BPS
*                     fields INV-STATUS 03/04 need (TS-4471).
*
 01  INVOICE-TRAN-RECORD.
     03  INV-INVOICE-ID             PIC S9(9)     COMP.
     03  INV-CREDITOR-ID            PIC S9(9)     COMP.
     03  INV-DEBTOR-ID              PIC S9(9)     COMP.
     03  INV-PURCHASER-ID           PIC S9(9)     COMP.
     03  INV-FINANCING-DATE         PIC 9(8).
     03  INV-MATURITY-DATE          PIC 9(8).
     03  INV-FINANCING-TERM-DAYS    PIC S9(7)     COMP.
     03  INV-FINANCING-RATE-BPS     PIC S9(4)     COMP.
     03  INV-VALUE-CENTS            PIC 9(11).
     03  INV-EARLY-VALUE-CENTS      PIC 9(11).
     03  INV-STATUS                 PIC X(2).
         88  INV-NON-FINANCED             VALUE '00'.
         88  INV-MISSING-PURCHASERS       VALUE '01'.
         88  INV-SHORT-FINANCING-TERM     VALUE '02'.
         88  INV-RATE-LIMIT-EXCEEDED      VALUE '03'.
         88  INV-FINANCED                 VALUE '04'.
     03  FILLER                     PIC X(21).

*    Date-parts view, used by PbsFinance.cbl and PbsFinRpt.cbl
*    when they need the CCYY/MM/DD pieces of a financing or
*    maturity date separately (e.g. to format a print line).
 01  INVOICE-DATE-VIEW REDEFINES INVOICE-TRAN-RECORD.
     03  FILLER                     PIC X(16).
     03  IDV-FINANCING-DATE-PARTS.
         05  IDV-FINANCING-CCYY     PIC 9(4).
         05  IDV-FINANCING-MM       PIC 9(2).
         05  IDV-FINANCING-DD       PIC 9(2).
     03  IDV-MATURITY-DATE-PARTS.
         05  IDV-MATURITY-CCYY      PIC 9(4).
         05  IDV-MATURITY-MM        PIC 9(2).
         05  IDV-MATURITY-DD        PIC 9(2).
     03  FILLER                     PIC X(51).
