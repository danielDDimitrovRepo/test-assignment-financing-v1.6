*
*    Z0900 error routine.
*    Put this file in the /COPYLIB directory.
*
*    Include with: 'COPY Z0900-error-routine.' inside the
*    paragraph that PERFORMs Z0900-ERROR-ROUTINE -- callers
*    MOVE wc-msg-filestat/wc-msg-tblcurs/wc-msg-para/
*    wc-msg-srcfile before the PERFORM.
*
*    1994-03-08  PBB  Recovered from the old ReadBG.cbl COPY
*                     statement; this member itself never made
*                     it into the COPYLIB before (TS-4471).
*
     MOVE WR-PROGRAM-ERROR-MESSAGE TO WC-LOG-TEXT
     DISPLAY '*** ' WC-LOG-TEXT
     CALL 'PbsRunLog' USING WC-LOG-TEXT
