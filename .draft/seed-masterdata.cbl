*****************************************************************
 IDENTIFICATION DIVISION.
*****************************************************************
 PROGRAM-ID.    PbsSeedData.
 AUTHOR.        BERTIL KARLSSON.
 INSTALLATION.  PBS DATA SYSTEMS.
 DATE-WRITTEN.  1994-03-10.
 DATE-COMPILED.
 SECURITY.      COMPANY CONFIDENTIAL - PBS INVOICE FINANCING.
*
*    Change log
*    ----------
*    1994-03-10  BK   Initial version.  Writes a small fixed set
*                      of CREDITOR/DEBTOR/PURCHASER/PFSET/INVOICE
*                      records and a matching PARMCARD so the
*                      financing run can be demonstrated and
*                      retested without waiting on a live data
*                      feed from the bureau (TS-4471).
*    1994-04-05  PBB  Added the LAPLAND MINING creditor with no
*                      PFSET rows at all -- Finance wanted a
*                      MISSING-PURCHASERS case in the sample data,
*                      not just short-term and rate-exceeded ones
*                      (TS-4471).
*    1999-01-07  PBB  PARMCARD run date moved to 1999-10-01 for
*                      the Y2K retest run (TS-4901).
*    1999-04-19  PBB  BALTIC TIMBER AB's rate ceiling dropped from
*                      0500 to 0080 -- with the term proration
*                      PbsFinance actually applies, none of the
*                      sample invoices were landing above even a
*                      500-bps ceiling any more, so the rate-
*                      exceeded path had nothing left to exercise
*                      (TS-4980).
*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT  PARM-CARD-FILE     ASSIGN TO 'PARMCARD'
             ORGANIZATION IS LINE SEQUENTIAL.
     SELECT  CREDITOR-FILE      ASSIGN TO 'CREDFILE'
             ORGANIZATION IS LINE SEQUENTIAL.
     SELECT  DEBTOR-FILE        ASSIGN TO 'DEBTFILE'
             ORGANIZATION IS LINE SEQUENTIAL.
     SELECT  PURCHASER-FILE     ASSIGN TO 'PURCFILE'
             ORGANIZATION IS LINE SEQUENTIAL.
     SELECT  PFSET-FILE         ASSIGN TO 'PFSETFILE'
             ORGANIZATION IS LINE SEQUENTIAL.
     SELECT  INVOICE-IN-FILE    ASSIGN TO 'INVINFILE'
             ORGANIZATION IS LINE SEQUENTIAL.

 DATA DIVISION.
 FILE SECTION.

 FD  PARM-CARD-FILE.
 01  PARM-CARD-RECORD.
     05  FILLER                   PIC X(80).

 01  PARM-CARD-DATE-VIEW REDEFINES PARM-CARD-RECORD.
     05  PCDV-RUN-DATE             PIC 9(8).
     05  FILLER                    PIC X(72).

 FD  CREDITOR-FILE.
     COPY COPYLIB-CREDITOR.

 FD  DEBTOR-FILE.
     COPY COPYLIB-DEBTOR.

 FD  PURCHASER-FILE.
     COPY COPYLIB-PURCHASER.

 FD  PFSET-FILE.
     COPY COPYLIB-PFSET.

 FD  INVOICE-IN-FILE.
     COPY COPYLIB-INVOICE.

 WORKING-STORAGE SECTION.

 01  WS-SEED-WORK-FIELDS.
     05  WS-CRED-IDX               PIC S9(4) COMP.
     05  WS-DEBT-IDX               PIC S9(4) COMP.
     05  WS-PUR-IDX                PIC S9(4) COMP.
     05  WS-PFS-IDX                PIC S9(4) COMP.
     05  WS-INV-IDX                PIC S9(4) COMP.
     05  WS-RUN-DATE-OUT           PIC 9(8) VALUE 19991001.
     05  FILLER                    PIC X(4).

*    Four CREDITOR rows, built as one literal per row and
*    REDEFINED as a table -- the seed data equivalent of a
*    punched deck, kept in the program instead of on cards.
 01  CREDITOR-SEED-DATA.
     05  FILLER PIC X(53) VALUE
         '000001001NORDIC TEXTILES AB                      0900'.
     05  FILLER PIC X(53) VALUE
         '000001002BALTIC TIMBER AB                        0080'.
     05  FILLER PIC X(53) VALUE
         '000001003VASA ENGINEERING AB                     1200'.
     05  FILLER PIC X(53) VALUE
         '000001004LAPLAND MINING AB                       0800'.
 01  CREDITOR-SEED-TABLE REDEFINES CREDITOR-SEED-DATA.
     05  CRS-ENTRY OCCURS 4 TIMES.
         10  CRS-ID                 PIC 9(9).
         10  CRS-NAME                PIC X(40).
         10  CRS-MAX-RATE-BPS        PIC 9(4).

*    Three DEBTOR rows -- carried for FK completeness only, the
*    engine itself never reads a debtor field.
 01  DEBTOR-SEED-DATA.
     05  FILLER PIC X(49) VALUE
         '000003001ARCTIC RETAIL AB                        '.
     05  FILLER PIC X(49) VALUE
         '000003002SOUTHPORT WHOLESALE AB                  '.
     05  FILLER PIC X(49) VALUE
         '000003003HOLMQVIST TRADING AB                    '.
 01  DEBTOR-SEED-TABLE REDEFINES DEBTOR-SEED-DATA.
     05  DBS-ENTRY OCCURS 3 TIMES.
         10  DBS-ID                 PIC 9(9).
         10  DBS-NAME                PIC X(40).

*    Three PURCHASER rows.  PUR-MIN-TERM-DAYS is the shortest
*    financing term each bank will accept.
 01  PURCHASER-SEED-DATA.
     05  FILLER PIC X(54) VALUE
         '000002001SVEA FINANS AB                          00030'.
     05  FILLER PIC X(54) VALUE
         '000002002GOTA CAPITAL AB                         00010'.
     05  FILLER PIC X(54) VALUE
         '000002003NORRLAND INVEST AB                      00045'.
 01  PURCHASER-SEED-TABLE REDEFINES PURCHASER-SEED-DATA.
     05  PRS-ENTRY OCCURS 3 TIMES.
         10  PRS-ID                 PIC 9(9).
         10  PRS-NAME                PIC X(40).
         10  PRS-MIN-TERM-DAYS       PIC 9(5).

*    Five PFSET rows -- one per (purchaser, creditor) pair a
*    purchaser is willing to finance.  LAPLAND MINING (1004) has
*    no row at all, on purpose (1994-04-05 change log entry).
 01  PFSET-SEED-DATA.
     05  FILLER PIC X(22) VALUE '0000020010000010010750'.
     05  FILLER PIC X(22) VALUE '0000020010000010030900'.
     05  FILLER PIC X(22) VALUE '0000020020000010010700'.
     05  FILLER PIC X(22) VALUE '0000020020000010020600'.
     05  FILLER PIC X(22) VALUE '0000020030000010031100'.
 01  PFSET-SEED-TABLE REDEFINES PFSET-SEED-DATA.
     05  PFS-ENTRY OCCURS 5 TIMES.
         10  PFS-SEED-PUR-ID         PIC 9(9).
         10  PFS-SEED-CRED-ID        PIC 9(9).
         10  PFS-SEED-RATE-BPS       PIC 9(4).

*    Fifteen sample invoices.  Maturity dates are picked against
*    the 1999-10-01 PARMCARD run date above to exercise every
*    INV-STATUS outcome PbsFinance can produce -- short terms
*    against CREDITOR 1001, a rate-ceiling breach against 1002
*    (its only purchaser quotes 600 BPS against a 500 BPS
*    ceiling), a missing-purchaser case against 1004, and a mix
*    of short/long terms against 1003's two purchasers.
 01  INVOICE-SEED-DATA.
     05  FILLER PIC X(46) VALUE
         '0000050010000010010000030011999121500002500000'.
     05  FILLER PIC X(46) VALUE
         '0000050020000010010000030021999121500001750000'.
     05  FILLER PIC X(46) VALUE
         '0000050030000010010000030011999100500000900000'.
     05  FILLER PIC X(46) VALUE
         '0000050040000010010000030021999101600000625000'.
     05  FILLER PIC X(46) VALUE
         '0000050050000010010000030031999111600003100000'.
     05  FILLER PIC X(46) VALUE
         '0000050060000010020000030011999110100001400000'.
     05  FILLER PIC X(46) VALUE
         '0000050070000010020000030021999120100000880000'.
     05  FILLER PIC X(46) VALUE
         '0000050080000010020000030032000011000002010000'.
     05  FILLER PIC X(46) VALUE
         '0000050090000010030000030011999110500000640000'.
     05  FILLER PIC X(46) VALUE
         '0000050100000010030000030022000021500004300000'.
     05  FILLER PIC X(46) VALUE
         '0000050110000010030000030031999102500000725000'.
     05  FILLER PIC X(46) VALUE
         '0000050120000010040000030011999120100001180000'.
     05  FILLER PIC X(46) VALUE
         '0000050130000010040000030021999121500000990000'.
     05  FILLER PIC X(46) VALUE
         '0000050140000010040000030031999111000000550000'.
     05  FILLER PIC X(46) VALUE
         '0000050150000010010000030012000030100002750000'.
 01  INVOICE-SEED-TABLE REDEFINES INVOICE-SEED-DATA.
     05  IVS-ENTRY OCCURS 15 TIMES.
         10  IVS-INVOICE-ID          PIC 9(9).
         10  IVS-CREDITOR-ID         PIC 9(9).
         10  IVS-DEBTOR-ID           PIC 9(9).
         10  IVS-MATURITY-DATE       PIC 9(8).
         10  IVS-VALUE-CENTS         PIC 9(11).

 PROCEDURE DIVISION.

 000-SEED-MASTER-DATA.
     PERFORM 100-OPEN-FILES
     PERFORM 200-WRITE-CREDITORS
     PERFORM 300-WRITE-DEBTORS
     PERFORM 400-WRITE-PURCHASERS
     PERFORM 500-WRITE-PFSET
     PERFORM 600-WRITE-INVOICES
     PERFORM 700-WRITE-RUN-PARM
     PERFORM 900-CLOSE-FILES
     DISPLAY 'PBSSEEDDATA - SAMPLE DATA FILES WRITTEN'
     STOP RUN.
*************************************************************

 100-OPEN-FILES.
     OPEN OUTPUT PARM-CARD-FILE
     OPEN OUTPUT CREDITOR-FILE
     OPEN OUTPUT DEBTOR-FILE
     OPEN OUTPUT PURCHASER-FILE
     OPEN OUTPUT PFSET-FILE
     OPEN OUTPUT INVOICE-IN-FILE.
*************************************************************

 200-WRITE-CREDITORS.
     PERFORM 210-WRITE-ONE-CREDITOR
         VARYING WS-CRED-IDX FROM 1 BY 1
         UNTIL WS-CRED-IDX > 4.
*************************************************************

 210-WRITE-ONE-CREDITOR.
     MOVE SPACE TO CREDITOR-MASTER-RECORD
     MOVE CRS-ID(WS-CRED-IDX) TO CRED-CREDITOR-ID
     MOVE CRS-NAME(WS-CRED-IDX) TO CRED-CREDITOR-NAME
     MOVE CRS-MAX-RATE-BPS(WS-CRED-IDX) TO CRED-MAX-RATE-BPS
     WRITE CREDITOR-MASTER-RECORD.
*************************************************************

 300-WRITE-DEBTORS.
     PERFORM 310-WRITE-ONE-DEBTOR
         VARYING WS-DEBT-IDX FROM 1 BY 1
         UNTIL WS-DEBT-IDX > 3.
*************************************************************

 310-WRITE-ONE-DEBTOR.
     MOVE SPACE TO DEBTOR-MASTER-RECORD
     MOVE DBS-ID(WS-DEBT-IDX) TO DEBT-DEBTOR-ID
     MOVE DBS-NAME(WS-DEBT-IDX) TO DEBT-DEBTOR-NAME
     WRITE DEBTOR-MASTER-RECORD.
*************************************************************

 400-WRITE-PURCHASERS.
     PERFORM 410-WRITE-ONE-PURCHASER
         VARYING WS-PUR-IDX FROM 1 BY 1
         UNTIL WS-PUR-IDX > 3.
*************************************************************

 410-WRITE-ONE-PURCHASER.
     MOVE SPACE TO PURCHASER-MASTER-RECORD
     MOVE PRS-ID(WS-PUR-IDX) TO PUR-PURCHASER-ID
     MOVE PRS-NAME(WS-PUR-IDX) TO PUR-PURCHASER-NAME
     MOVE PRS-MIN-TERM-DAYS(WS-PUR-IDX) TO PUR-MIN-TERM-DAYS
     WRITE PURCHASER-MASTER-RECORD.
*************************************************************

 500-WRITE-PFSET.
     PERFORM 510-WRITE-ONE-PFSET
         VARYING WS-PFS-IDX FROM 1 BY 1
         UNTIL WS-PFS-IDX > 5.
*************************************************************

 510-WRITE-ONE-PFSET.
     MOVE SPACE TO PFSET-MASTER-RECORD
     MOVE PFS-SEED-PUR-ID(WS-PFS-IDX) TO PFS-PURCHASER-ID
     MOVE PFS-SEED-CRED-ID(WS-PFS-IDX) TO PFS-CREDITOR-ID
     MOVE PFS-SEED-RATE-BPS(WS-PFS-IDX) TO PFS-ANNUAL-RATE-BPS
     WRITE PFSET-MASTER-RECORD.
*************************************************************

 600-WRITE-INVOICES.
     PERFORM 610-WRITE-ONE-INVOICE
         VARYING WS-INV-IDX FROM 1 BY 1
         UNTIL WS-INV-IDX > 15.
*************************************************************

 610-WRITE-ONE-INVOICE.
     MOVE SPACE TO INVOICE-TRAN-RECORD
     MOVE IVS-INVOICE-ID(WS-INV-IDX) TO INV-INVOICE-ID
     MOVE IVS-CREDITOR-ID(WS-INV-IDX) TO INV-CREDITOR-ID
     MOVE IVS-DEBTOR-ID(WS-INV-IDX) TO INV-DEBTOR-ID
     MOVE IVS-MATURITY-DATE(WS-INV-IDX) TO INV-MATURITY-DATE
     MOVE IVS-VALUE-CENTS(WS-INV-IDX) TO INV-VALUE-CENTS
     MOVE ZERO TO INV-PURCHASER-ID
     MOVE ZERO TO INV-FINANCING-DATE
     MOVE ZERO TO INV-FINANCING-TERM-DAYS
     MOVE ZERO TO INV-FINANCING-RATE-BPS
     MOVE ZERO TO INV-EARLY-VALUE-CENTS
     MOVE '00' TO INV-STATUS
     WRITE INVOICE-TRAN-RECORD.
*************************************************************

 700-WRITE-RUN-PARM.
     MOVE SPACE TO PARM-CARD-RECORD
     MOVE WS-RUN-DATE-OUT TO PCDV-RUN-DATE
     WRITE PARM-CARD-RECORD.
*************************************************************

 900-CLOSE-FILES.
     CLOSE PARM-CARD-FILE
     CLOSE CREDITOR-FILE
     CLOSE DEBTOR-FILE
     CLOSE PURCHASER-FILE
     CLOSE PFSET-FILE
     CLOSE INVOICE-IN-FILE.
