*
*    PURCHASER-FINANCING-SETTING master record.
*    Put this file in the /COPYLIB directory.
*
*    Include with: 'COPY COPYLIB-PFSET.' in FD or WS.
*
*    One row per (purchaser, creditor) pair a purchaser is
*    willing to finance. No row for a pair means that
*    purchaser will not touch that creditor's invoices at
*    all -- there is no zero-rate row standing in for "no".
*
*    1994-03-08  PBB  New layout, replaces the old ITEM
*                     (article price) record, retired with
*                     the print-shop catalogue (TS-4471).
*
 01  PFSET-MASTER-RECORD.
     03  PFS-PURCHASER-ID           PIC S9(9)     COMP.
     03  PFS-CREDITOR-ID            PIC S9(9)     COMP.
     03  PFS-ANNUAL-RATE-BPS        PIC S9(4)     COMP.
     03  FILLER                     PIC X(12).
