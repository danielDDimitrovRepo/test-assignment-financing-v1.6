*****************************************************************
 IDENTIFICATION DIVISION.
*****************************************************************
 PROGRAM-ID.    PbsFinance.
 AUTHOR.        BERTIL KARLSSON.
 INSTALLATION.  PBS DATA SYSTEMS.
 DATE-WRITTEN.  1994-03-08.
 DATE-COMPILED.
 SECURITY.      COMPANY CONFIDENTIAL - PBS INVOICE FINANCING.
*
*    Change log
*    ----------
*    1994-03-08  BK   Initial version.  Reads the NON-FINANCED
*                      invoices off INVOICE-IN-FILE, finances
*                      whatever purchaser/creditor combination
*                      qualifies, writes INVOICE-OUT-FILE and an
*                      end-of-run control total report (TS-4471).
*    1994-03-22  BK   Added the purchaser minimum-term filter and
*                      the creditor rate-ceiling check -- straight
*                      financing by rate alone was letting
*                      invoices through the business never agreed
*                      to (TS-4471).
*    1994-04-05  PBB  Split the control-totals table out to its
*                      own copybook (COPYLIB-SUMRPT) so PbsFinRpt
*                      can print it without duplicating the
*                      layout (TS-4471).
*    1994-06-14  BK   Corrected the day-count routine -- 310-
*                      COMPUTE-TERM was off by one across a leap
*                      February, which let a few 59-day invoices
*                      through a 60-day minimum term filter
*                      (TS-4512).
*    1995-02-09  PBB  WS-RUN-DATE now comes off the PARMCARD file
*                      instead of the operator's console reply --
*                      operations wanted this runnable unattended
*                      overnight (TS-4588).
*    1996-08-30  BK   Widened PFSET-TAB-ENTRY from 300 to 500
*                      rows; ran out of table space when Finance
*                      added the third purchaser bank (TS-4710).
*    1998-11-19  PBB  Year 2000 review: INV-FINANCING-DATE, INV-
*                      MATURITY-DATE and WS-RUN-DATE are all full
*                      four-digit century CCYYMMDD fields and the
*                      315 day-count routine is century-safe.  No
*                      two-digit year fields found in this
*                      program.  Signed off for Y2K (TS-4901).
*    1999-01-07  PBB  PARMCARD record now carries a 4-digit
*                      century on the run date; retested the 315
*                      routine against 2000-02-29 (TS-4901).
*    1999-04-19  PBB  350-POST-CONTROL-TOTALS was posting repeat
*                      invoices of an already-seen status into the
*                      wrong SUMMARY-TOTALS-TABLE row (and, once all
*                      4 rows were taken, off the end of the table)
*                      -- SUMTOT-IDX was being trusted after the
*                      PERFORM VARYING loop in 355 exited, one
*                      position past the row that actually matched.
*                      355 now saves the matching subscript the
*                      moment it finds it (TS-4980).
*    2001-05-21  SS   Added PbsRunLog calls at start/stop and
*                      around every file-open so operations can
*                      see where an overnight run actually got
*                      to (TS-5033).
*    2003-09-02  SS   PbsFinRpt now gets the grand total passed
*                      separately from the table -- report was
*                      printing a stale total when the table
*                      held fewer than 4 distinct status rows
*                      (TS-5140).
*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM
     CLASS NUMERIC-DIGIT IS '0' THRU '9'.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT  PARM-CARD-FILE  ASSIGN TO 'PARMCARD'
             ORGANIZATION IS LINE SEQUENTIAL
             FILE STATUS IS PARM-CARD-FS.

     SELECT  CREDITOR-FILE   ASSIGN TO 'CREDFILE'
             ORGANIZATION IS LINE SEQUENTIAL
             FILE STATUS IS CREDITOR-FS.

     SELECT  DEBTOR-FILE     ASSIGN TO 'DEBTFILE'
             ORGANIZATION IS LINE SEQUENTIAL
             FILE STATUS IS DEBTOR-FS.

     SELECT  PURCHASER-FILE  ASSIGN TO 'PURCFILE'
             ORGANIZATION IS LINE SEQUENTIAL
             FILE STATUS IS PURCHASER-FS.

     SELECT  PFSET-FILE      ASSIGN TO 'PFSETFILE'
             ORGANIZATION IS LINE SEQUENTIAL
             FILE STATUS IS PFSET-FS.

     SELECT  INVOICE-IN-FILE  ASSIGN TO 'INVINFILE'
             ORGANIZATION IS LINE SEQUENTIAL
             FILE STATUS IS INVOICE-IN-FS.

     SELECT  INVOICE-OUT-FILE ASSIGN TO 'INVOUTFILE'
             ORGANIZATION IS LINE SEQUENTIAL
             FILE STATUS IS INVOICE-OUT-FS.

 DATA DIVISION.
 FILE SECTION.

 FD  PARM-CARD-FILE.
 01  PARM-CARD-RECORD            PIC X(80).
 01  PARM-CARD-DATE-VIEW REDEFINES PARM-CARD-RECORD.
     05  PARM-RUN-DATE            PIC 9(8).
     05  FILLER                   PIC X(72).

 FD  CREDITOR-FILE.
     COPY COPYLIB-CREDITOR.

 FD  DEBTOR-FILE.
     COPY COPYLIB-DEBTOR.

 FD  PURCHASER-FILE.
     COPY COPYLIB-PURCHASER.

 FD  PFSET-FILE.
     COPY COPYLIB-PFSET.

 FD  INVOICE-IN-FILE.
     COPY COPYLIB-INVOICE.

 FD  INVOICE-OUT-FILE.
 01  INVOICE-OUT-RECORD.
     05  FILLER                   PIC X(83).

 WORKING-STORAGE SECTION.

 01  SWITCHES.
     05  PARM-CARD-EOF-SW         PIC X VALUE 'N'.
         88  PARM-CARD-EOF            VALUE 'Y'.
     05  CREDITOR-FILE-EOF-SW     PIC X VALUE 'N'.
         88  CREDITOR-FILE-EOF        VALUE 'Y'.
     05  DEBTOR-FILE-EOF-SW       PIC X VALUE 'N'.
         88  DEBTOR-FILE-EOF          VALUE 'Y'.
     05  PURCHASER-FILE-EOF-SW    PIC X VALUE 'N'.
         88  PURCHASER-FILE-EOF       VALUE 'Y'.
     05  PFSET-FILE-EOF-SW        PIC X VALUE 'N'.
         88  PFSET-FILE-EOF           VALUE 'Y'.
     05  INVOICE-IN-EOF-SW        PIC X VALUE 'N'.
         88  INVOICE-IN-EOF           VALUE 'Y'.
     05  WS-PURCHASER-FOUND-SW    PIC X VALUE 'N'.
     05  WS-STATUS-FOUND-SW       PIC X VALUE 'N'.
     05  FILLER                   PIC X(8).

 01  FILE-STATUS-FIELDS.
     05  PARM-CARD-FS             PIC XX.
         88  PARM-CARD-SUCCESSFUL     VALUE '00'.
     05  CREDITOR-FS               PIC XX.
         88  CREDITOR-FILE-SUCCESSFUL VALUE '00'.
     05  DEBTOR-FS                 PIC XX.
         88  DEBTOR-FILE-SUCCESSFUL   VALUE '00'.
     05  PURCHASER-FS              PIC XX.
         88  PURCHASER-FILE-SUCCESSFUL VALUE '00'.
     05  PFSET-FS                  PIC XX.
         88  PFSET-FILE-SUCCESSFUL    VALUE '00'.
     05  INVOICE-IN-FS             PIC XX.
         88  INVOICE-IN-SUCCESSFUL    VALUE '00'.
     05  INVOICE-OUT-FS            PIC XX.
         88  INVOICE-OUT-SUCCESSFUL   VALUE '00'.
     05  FILLER                    PIC X(8).

*    In-memory master data tables -- no indexed/ISAM access method
*    is carried over from the old DB2 days, so CREDITOR, DEBTOR,
*    PURCHASER and PFSET are each read once in full and scanned
*    here for the life of the run.
 01  PURCHASER-TABLE.
     05  PUR-TAB-COUNT             PIC S9(4) COMP VALUE ZERO.
     05  PUR-TAB-ENTRY OCCURS 200 TIMES INDEXED BY PUR-IDX.
         10  PUR-TAB-ID            PIC S9(9) COMP.
         10  PUR-TAB-NAME          PIC X(40).
         10  PUR-TAB-MIN-TERM      PIC S9(5) COMP.
     05  FILLER                    PIC X(4).

 01  CREDITOR-TABLE.
     05  CRED-TAB-COUNT            PIC S9(4) COMP VALUE ZERO.
     05  CRED-TAB-ENTRY OCCURS 200 TIMES INDEXED BY CRED-IDX.
         10  CRED-TAB-ID           PIC S9(9) COMP.
         10  CRED-TAB-NAME         PIC X(40).
         10  CRED-TAB-MAX-RATE     PIC S9(4) COMP.
     05  FILLER                    PIC X(4).

 01  DEBTOR-TABLE.
     05  DEBT-TAB-COUNT            PIC S9(4) COMP VALUE ZERO.
     05  DEBT-TAB-ENTRY OCCURS 200 TIMES INDEXED BY DEBT-IDX.
         10  DEBT-TAB-ID           PIC S9(9) COMP.
         10  DEBT-TAB-NAME         PIC X(40).
     05  FILLER                    PIC X(4).

 01  PFSET-TABLE.
     05  PFSET-TAB-COUNT           PIC S9(4) COMP VALUE ZERO.
     05  PFSET-TAB-ENTRY OCCURS 500 TIMES INDEXED BY PFS-IDX.
         10  PFS-TAB-PURCHASER-ID  PIC S9(9) COMP.
         10  PFS-TAB-CREDITOR-ID   PIC S9(9) COMP.
         10  PFS-TAB-RATE-BPS      PIC S9(4) COMP.
     05  FILLER                    PIC X(4).

*    WS-RUN-DATE is the business date this run finances against --
*    it comes off the PARMCARD, never off the system clock, so a
*    rerun always reproduces the same financing decisions.
 01  WS-RUN-DATE-AREA.
     05  WS-RUN-DATE               PIC 9(8) VALUE ZERO.
     05  FILLER                    PIC X(4).
 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-AREA.
     05  WS-RUN-CCYY               PIC 9(4).
     05  WS-RUN-MM                 PIC 9(2).
     05  WS-RUN-DD                 PIC 9(2).
     05  FILLER                    PIC X(4).

*    Scratch area for the day-count routine at 315-CONVERT-DATE-
*    TO-DAYNUM -- loaded with whichever CCYYMMDD date needs
*    converting before that paragraph is PERFORMed.
 01  WS-DATE-WORK-AREA.
     05  WS-DATE-INPUT             PIC 9(8).
     05  FILLER                    PIC X(4).
 01  WS-DATE-INPUT-PARTS REDEFINES WS-DATE-WORK-AREA.
     05  WS-DATE-CCYY              PIC 9(4).
     05  WS-DATE-MM                PIC 9(2).
     05  WS-DATE-DD                PIC 9(2).
     05  FILLER                    PIC X(4).

 01  WS-DATE-CALC-FIELDS.
     05  WS-DC-Y                   PIC S9(9) COMP.
     05  WS-DC-M                   PIC S9(9) COMP.
     05  WS-DC-CENTURY              PIC S9(9) COMP.
     05  WS-DC-YEAR-OF-CENT         PIC S9(9) COMP.
     05  WS-DC-DAYNUM               PIC S9(9) COMP.
     05  WS-FINANCING-DAYNUM        PIC S9(9) COMP.
     05  WS-MATURITY-DAYNUM         PIC S9(9) COMP.
     05  FILLER                     PIC X(4).

*    Work fields for the best-offer search at 320-FIND-BEST-
*    PURCHASER and the rate-ceiling check at 335-CHECK-RATE-
*    CEILING.
 01  WS-ENGINE-WORK-FIELDS.
     05  WS-CANDIDATE-COUNT        PIC S9(4) COMP VALUE ZERO.
     05  WS-ELIGIBLE-COUNT         PIC S9(4) COMP VALUE ZERO.
     05  WS-BEST-RATE-BPS          PIC S9(4) COMP VALUE ZERO.
     05  WS-BEST-PURCHASER-ID      PIC S9(9) COMP VALUE ZERO.
     05  WS-PRORATED-RATE-BPS      PIC S9(4) COMP VALUE ZERO.
     05  WS-PUR-MIN-TERM-DAYS      PIC S9(5) COMP VALUE ZERO.
     05  WS-CRED-MAX-RATE-BPS      PIC S9(4) COMP VALUE ZERO.
     05  WS-INTEREST-AMT-CENTS     PIC S9(11) COMP-3 VALUE ZERO.
*    Holds the exact table slot 355-SCAN-SUMMARY-TABLE matched,
*    captured the moment the match is found rather than trusted to
*    survive the VARYING loop's post-test increment -- see the
*    1999-04-19 change log entry; a pre-test PERFORM ... VARYING
*    always steps its subscript once more before the UNTIL is
*    re-checked, so SUMTOT-IDX itself is one past the matching row
*    by the time control returns here.
     05  WS-MATCHED-SUMTOT-IDX     PIC S9(4) COMP VALUE ZERO.
     05  FILLER                    PIC X(4).

     COPY COPYLIB-SUMRPT.
     COPY Z0900-ERROR-WKSTG.

 PROCEDURE DIVISION.

 000-FINANCE-INVOICES.
     MOVE 'PBSFINANCE' TO WC-MSG-SRCFILE
     CALL 'PbsRunLog' USING 'PBSFINANCE RUN STARTING'
     PERFORM 100-INIT
     IF PUR-TAB-COUNT = ZERO OR PFSET-TAB-COUNT = ZERO
         DISPLAY '*** NO PURCHASERS OR NO FINANCING SETTINGS ON'
         DISPLAY '*** FILE - RUN TERMINATED WITHOUT FINANCING'
         PERFORM 900-END
         STOP RUN
     END-IF
     PERFORM 200-READ-INVOICE-FILE
     IF INVOICE-IN-EOF
         DISPLAY '*** NO INVOICES AWAITING FINANCING ON FILE'
         PERFORM 900-END
         STOP RUN
     END-IF
     PERFORM 300-FINANCE-ONE-INVOICE
         THRU 300-FINANCE-ONE-INVOICE-EXIT
         UNTIL INVOICE-IN-EOF
     PERFORM 390-POST-SUMMARY-TOTALS
     PERFORM 900-END
     STOP RUN.
*************************************************************

 100-INIT.
     MOVE ZERO TO SUMTOT-ENTRY-COUNT
     MOVE ZERO TO SUMTOT-GRAND-TOTAL
     PERFORM 105-READ-RUN-DATE-PARM
     PERFORM 110-LOAD-PURCHASERS
     PERFORM 115-LOAD-PFSET
     PERFORM 120-LOAD-CREDITORS
     PERFORM 130-LOAD-DEBTORS
     OPEN INPUT INVOICE-IN-FILE
     IF NOT INVOICE-IN-SUCCESSFUL
         MOVE INVOICE-IN-FS TO WC-MSG-FILESTAT
         MOVE '100-INIT' TO WC-MSG-PARA
         MOVE 'INVOICE-IN-FILE' TO WC-MSG-SRCFILE
         PERFORM Z0900-ERROR-ROUTINE
     END-IF
     OPEN OUTPUT INVOICE-OUT-FILE
     IF NOT INVOICE-OUT-SUCCESSFUL
         MOVE INVOICE-OUT-FS TO WC-MSG-FILESTAT
         MOVE '100-INIT' TO WC-MSG-PARA
         MOVE 'INVOICE-OUT-FILE' TO WC-MSG-SRCFILE
         PERFORM Z0900-ERROR-ROUTINE
     END-IF.
*************************************************************

 105-READ-RUN-DATE-PARM.
     OPEN INPUT PARM-CARD-FILE
     IF NOT PARM-CARD-SUCCESSFUL
         DISPLAY '*** PARMCARD FILE WILL NOT OPEN - RUN ENDED'
         MOVE PARM-CARD-FS TO WC-MSG-FILESTAT
         MOVE '105-READ-RUN-DATE-PARM' TO WC-MSG-PARA
         MOVE 'PARMCARD' TO WC-MSG-SRCFILE
         PERFORM Z0900-ERROR-ROUTINE
         PERFORM 900-END
         STOP RUN
     END-IF
     READ PARM-CARD-FILE
         AT END
             DISPLAY '*** PARMCARD FILE IS EMPTY - RUN TERMINATED'
             CLOSE PARM-CARD-FILE
             PERFORM 900-END
             STOP RUN
     END-READ
     MOVE PARM-RUN-DATE TO WS-RUN-DATE
     CLOSE PARM-CARD-FILE.
*************************************************************

 110-LOAD-PURCHASERS.
     MOVE ZERO TO PUR-TAB-COUNT
     MOVE 'N' TO PURCHASER-FILE-EOF-SW
     OPEN INPUT PURCHASER-FILE
     IF NOT PURCHASER-FILE-SUCCESSFUL
         MOVE PURCHASER-FS TO WC-MSG-FILESTAT
         MOVE '110-LOAD-PURCHASERS' TO WC-MSG-PARA
         MOVE 'PURCHASER-FILE' TO WC-MSG-SRCFILE
         PERFORM Z0900-ERROR-ROUTINE
     ELSE
         PERFORM 111-READ-PURCHASER
         PERFORM 112-STORE-PURCHASER UNTIL PURCHASER-FILE-EOF
         CLOSE PURCHASER-FILE
     END-IF.
*************************************************************

 111-READ-PURCHASER.
     READ PURCHASER-FILE
         AT END SET PURCHASER-FILE-EOF TO TRUE
     END-READ.
*************************************************************

 112-STORE-PURCHASER.
     ADD 1 TO PUR-TAB-COUNT
     MOVE PUR-PURCHASER-ID  TO PUR-TAB-ID(PUR-TAB-COUNT)
     MOVE PUR-PURCHASER-NAME TO PUR-TAB-NAME(PUR-TAB-COUNT)
     MOVE PUR-MIN-TERM-DAYS TO PUR-TAB-MIN-TERM(PUR-TAB-COUNT)
     PERFORM 111-READ-PURCHASER.
*************************************************************

 115-LOAD-PFSET.
     MOVE ZERO TO PFSET-TAB-COUNT
     MOVE 'N' TO PFSET-FILE-EOF-SW
     OPEN INPUT PFSET-FILE
     IF NOT PFSET-FILE-SUCCESSFUL
         MOVE PFSET-FS TO WC-MSG-FILESTAT
         MOVE '115-LOAD-PFSET' TO WC-MSG-PARA
         MOVE 'PFSET-FILE' TO WC-MSG-SRCFILE
         PERFORM Z0900-ERROR-ROUTINE
     ELSE
         PERFORM 116-READ-PFSET
         PERFORM 117-STORE-PFSET UNTIL PFSET-FILE-EOF
         CLOSE PFSET-FILE
     END-IF.
*************************************************************

 116-READ-PFSET.
     READ PFSET-FILE
         AT END SET PFSET-FILE-EOF TO TRUE
     END-READ.
*************************************************************

 117-STORE-PFSET.
     ADD 1 TO PFSET-TAB-COUNT
     MOVE PFS-PURCHASER-ID TO
         PFS-TAB-PURCHASER-ID(PFSET-TAB-COUNT)
     MOVE PFS-CREDITOR-ID  TO PFS-TAB-CREDITOR-ID(PFSET-TAB-COUNT)
     MOVE PFS-ANNUAL-RATE-BPS TO PFS-TAB-RATE-BPS(PFSET-TAB-COUNT)
     PERFORM 116-READ-PFSET.
*************************************************************

 120-LOAD-CREDITORS.
     MOVE ZERO TO CRED-TAB-COUNT
     MOVE 'N' TO CREDITOR-FILE-EOF-SW
     OPEN INPUT CREDITOR-FILE
     IF NOT CREDITOR-FILE-SUCCESSFUL
         MOVE CREDITOR-FS TO WC-MSG-FILESTAT
         MOVE '120-LOAD-CREDITORS' TO WC-MSG-PARA
         MOVE 'CREDITOR-FILE' TO WC-MSG-SRCFILE
         PERFORM Z0900-ERROR-ROUTINE
     ELSE
         PERFORM 121-READ-CREDITOR
         PERFORM 122-STORE-CREDITOR UNTIL CREDITOR-FILE-EOF
         CLOSE CREDITOR-FILE
     END-IF.
*************************************************************

 121-READ-CREDITOR.
     READ CREDITOR-FILE
         AT END SET CREDITOR-FILE-EOF TO TRUE
     END-READ.
*************************************************************

 122-STORE-CREDITOR.
     ADD 1 TO CRED-TAB-COUNT
     MOVE CRED-CREDITOR-ID   TO CRED-TAB-ID(CRED-TAB-COUNT)
     MOVE CRED-CREDITOR-NAME TO CRED-TAB-NAME(CRED-TAB-COUNT)
     MOVE CRED-MAX-RATE-BPS  TO CRED-TAB-MAX-RATE(CRED-TAB-COUNT)
     PERFORM 121-READ-CREDITOR.
*************************************************************

 130-LOAD-DEBTORS.
     MOVE ZERO TO DEBT-TAB-COUNT
     MOVE 'N' TO DEBTOR-FILE-EOF-SW
     OPEN INPUT DEBTOR-FILE
     IF NOT DEBTOR-FILE-SUCCESSFUL
         MOVE DEBTOR-FS TO WC-MSG-FILESTAT
         MOVE '130-LOAD-DEBTORS' TO WC-MSG-PARA
         MOVE 'DEBTOR-FILE' TO WC-MSG-SRCFILE
         PERFORM Z0900-ERROR-ROUTINE
     ELSE
         PERFORM 131-READ-DEBTOR
         PERFORM 132-STORE-DEBTOR UNTIL DEBTOR-FILE-EOF
         CLOSE DEBTOR-FILE
     END-IF.
*************************************************************

 131-READ-DEBTOR.
     READ DEBTOR-FILE
         AT END SET DEBTOR-FILE-EOF TO TRUE
     END-READ.
*************************************************************

 132-STORE-DEBTOR.
     ADD 1 TO DEBT-TAB-COUNT
     MOVE DEBT-DEBTOR-ID   TO DEBT-TAB-ID(DEBT-TAB-COUNT)
     MOVE DEBT-DEBTOR-NAME TO DEBT-TAB-NAME(DEBT-TAB-COUNT)
     PERFORM 131-READ-DEBTOR.
*************************************************************

 200-READ-INVOICE-FILE.
     PERFORM 210-READ-INVOICE-IN.
*************************************************************

 205-NEXT-INVOICE.
     PERFORM 210-READ-INVOICE-IN.
*************************************************************

 210-READ-INVOICE-IN.
     READ INVOICE-IN-FILE
         AT END SET INVOICE-IN-EOF TO TRUE
     END-READ.
*************************************************************

*    Runs the whole financing decision for one invoice -- see
*    the 1994-03-22 change log entry for why the checks below run
*    in exactly this order: MISSING-PURCHASERS, then SHORT-
*    FINANCING-TERM, then RATE-LIMIT-EXCEEDED, then FINANCED.
 300-FINANCE-ONE-INVOICE.
     MOVE ZERO TO WS-CANDIDATE-COUNT
     MOVE ZERO TO WS-ELIGIBLE-COUNT
     MOVE 9999 TO WS-BEST-RATE-BPS
     MOVE ZERO TO WS-BEST-PURCHASER-ID
     PERFORM 310-COMPUTE-TERM
     PERFORM 320-FIND-BEST-PURCHASER VARYING PFS-IDX FROM 1 BY 1
         UNTIL PFS-IDX > PFSET-TAB-COUNT
     PERFORM 330-SET-INVOICE-STATUS
     PERFORM 360-WRITE-INVOICE-OUT
     PERFORM 205-NEXT-INVOICE.
 300-FINANCE-ONE-INVOICE-EXIT.
     EXIT.
*************************************************************

 310-COMPUTE-TERM.
     MOVE INV-MATURITY-DATE TO WS-DATE-INPUT
     PERFORM 315-CONVERT-DATE-TO-DAYNUM
     MOVE WS-DC-DAYNUM TO WS-MATURITY-DAYNUM
     MOVE WS-RUN-DATE TO WS-DATE-INPUT
     PERFORM 315-CONVERT-DATE-TO-DAYNUM
     MOVE WS-DC-DAYNUM TO WS-FINANCING-DAYNUM
     COMPUTE INV-FINANCING-TERM-DAYS =
         WS-MATURITY-DAYNUM - WS-FINANCING-DAYNUM.
*************************************************************

*    Turns a CCYYMMDD date into a plain running day number so
*    310-COMPUTE-TERM can get a term in days by subtraction --
*    see the 1994-06-14 change log entry for the leap-year bug
*    this replaced.  WS-DATE-WORK-AREA/WS-DATE-INPUT-PARTS carry
*    the date in, WS-DC-DAYNUM carries the day number out.
 315-CONVERT-DATE-TO-DAYNUM.
     IF WS-DATE-MM > 2
         COMPUTE WS-DC-Y = WS-DATE-CCYY
         COMPUTE WS-DC-M = WS-DATE-MM - 3
     ELSE
         COMPUTE WS-DC-Y = WS-DATE-CCYY - 1
         COMPUTE WS-DC-M = WS-DATE-MM + 9
     END-IF
     COMPUTE WS-DC-CENTURY = WS-DC-Y / 100
     COMPUTE WS-DC-YEAR-OF-CENT = WS-DC-Y - (WS-DC-CENTURY * 100)
     COMPUTE WS-DC-DAYNUM =
           (146097 * WS-DC-CENTURY) / 4
         + (1461 * WS-DC-YEAR-OF-CENT) / 4
         + ((153 * WS-DC-M) + 2) / 5
         + WS-DATE-DD.
*************************************************************

*    For the one PFSET row at PFS-IDX: is its creditor the
*    invoice's creditor, does its purchaser meet the invoice's
*    financing term, and if so is its prorated rate the best
*    (lowest) one seen so far for this invoice.
 320-FIND-BEST-PURCHASER.
     IF PFS-TAB-CREDITOR-ID(PFS-IDX) = INV-CREDITOR-ID
         ADD 1 TO WS-CANDIDATE-COUNT
         PERFORM 325-LOOKUP-PURCHASER-MIN-TERM
         IF WS-PURCHASER-FOUND-SW = 'Y'
             AND INV-FINANCING-TERM-DAYS
                 NOT < WS-PUR-MIN-TERM-DAYS
             ADD 1 TO WS-ELIGIBLE-COUNT
             COMPUTE WS-PRORATED-RATE-BPS ROUNDED =
                 PFS-TAB-RATE-BPS(PFS-IDX)
                   * INV-FINANCING-TERM-DAYS / 360
             IF WS-PRORATED-RATE-BPS < WS-BEST-RATE-BPS
                 MOVE WS-PRORATED-RATE-BPS TO WS-BEST-RATE-BPS
                 MOVE PFS-TAB-PURCHASER-ID(PFS-IDX)
                     TO WS-BEST-PURCHASER-ID
             END-IF
         END-IF
     END-IF.
*************************************************************

 325-LOOKUP-PURCHASER-MIN-TERM.
     MOVE 'N' TO WS-PURCHASER-FOUND-SW
     MOVE ZERO TO WS-PUR-MIN-TERM-DAYS
     PERFORM 326-SCAN-PURCHASER-TABLE VARYING PUR-IDX FROM 1 BY 1
         UNTIL PUR-IDX > PUR-TAB-COUNT
             OR WS-PURCHASER-FOUND-SW = 'Y'.
*************************************************************

 326-SCAN-PURCHASER-TABLE.
     IF PUR-TAB-ID(PUR-IDX) = PFS-TAB-PURCHASER-ID(PFS-IDX)
         MOVE 'Y' TO WS-PURCHASER-FOUND-SW
         MOVE PUR-TAB-MIN-TERM(PUR-IDX) TO WS-PUR-MIN-TERM-DAYS
     END-IF.
*************************************************************

 330-SET-INVOICE-STATUS.
     EVALUATE TRUE
         WHEN WS-CANDIDATE-COUNT = ZERO
             SET INV-MISSING-PURCHASERS TO TRUE
         WHEN WS-ELIGIBLE-COUNT = ZERO
             SET INV-SHORT-FINANCING-TERM TO TRUE
         WHEN OTHER
             PERFORM 335-CHECK-RATE-CEILING
     END-EVALUATE
     PERFORM 350-POST-CONTROL-TOTALS.
*************************************************************

 335-CHECK-RATE-CEILING.
     PERFORM 336-LOOKUP-CREDITOR-MAX-RATE
     IF WS-BEST-RATE-BPS > WS-CRED-MAX-RATE-BPS
         SET INV-RATE-LIMIT-EXCEEDED TO TRUE
     ELSE
         PERFORM 340-BOOK-FINANCING
     END-IF.
*************************************************************

 336-LOOKUP-CREDITOR-MAX-RATE.
     MOVE ZERO TO WS-CRED-MAX-RATE-BPS
     PERFORM 337-SCAN-CREDITOR-TABLE VARYING CRED-IDX FROM 1 BY 1
         UNTIL CRED-IDX > CRED-TAB-COUNT.
*************************************************************

 337-SCAN-CREDITOR-TABLE.
     IF CRED-TAB-ID(CRED-IDX) = INV-CREDITOR-ID
         MOVE CRED-TAB-MAX-RATE(CRED-IDX) TO WS-CRED-MAX-RATE-BPS
     END-IF.
*************************************************************

*    Books the winning offer onto the invoice record.  The
*    interest amount is rounded once here (packed intermediate,
*    per TS-4471) and the rate itself was already rounded back
*    at 320-FIND-BEST-PURCHASER -- two separate roundings, not
*    one.
 340-BOOK-FINANCING.
     MOVE WS-BEST-PURCHASER-ID TO INV-PURCHASER-ID
     MOVE WS-BEST-RATE-BPS TO INV-FINANCING-RATE-BPS
     MOVE WS-RUN-DATE TO INV-FINANCING-DATE
     COMPUTE WS-INTEREST-AMT-CENTS ROUNDED =
         INV-VALUE-CENTS * WS-BEST-RATE-BPS / 10000
     COMPUTE INV-EARLY-VALUE-CENTS =
         INV-VALUE-CENTS - WS-INTEREST-AMT-CENTS
     SET INV-FINANCED TO TRUE.
*************************************************************

*    Posts this invoice's final status onto the control-totals
*    table in COPYLIB-SUMRPT -- first-seen order, not status-code
*    order, so PbsFinRpt prints the statuses in the order the run
*    actually produced them.
*    1999-04-19  PBB  Fixed a subscript-past-the-match bug here --
*                      SUMTOT-IDX itself was being trusted after the
*                      PERFORM VARYING loop exited, but a pre-test
*                      VARYING loop always increments its subscript
*                      once more before the UNTIL is re-tested, so
*                      every repeat of an already-seen status was
*                      posting into the wrong table row (and, once
*                      all 4 rows were in use, off the end of
*                      SUMMARY-TOTALS-TABLE entirely).  355 now
*                      captures the matching subscript into
*                      WS-MATCHED-SUMTOT-IDX the moment it finds it,
*                      same as the lookups at 326/337 already do,
*                      and 350 uses that saved value instead of the
*                      loop's own SUMTOT-IDX (TS-4980).
 350-POST-CONTROL-TOTALS.
     MOVE 'N' TO WS-STATUS-FOUND-SW
     MOVE ZERO TO WS-MATCHED-SUMTOT-IDX
     IF SUMTOT-ENTRY-COUNT > ZERO
         PERFORM 355-SCAN-SUMMARY-TABLE VARYING SUMTOT-IDX FROM 1
             BY 1 UNTIL SUMTOT-IDX > SUMTOT-ENTRY-COUNT
                 OR WS-STATUS-FOUND-SW = 'Y'
     END-IF
     IF WS-STATUS-FOUND-SW = 'N'
         ADD 1 TO SUMTOT-ENTRY-COUNT
         SET SUMTOT-IDX TO SUMTOT-ENTRY-COUNT
         MOVE INV-STATUS TO SUMTOT-STATUS-CODE(SUMTOT-IDX)
         PERFORM 357-SET-STATUS-NAME
         MOVE ZERO TO SUMTOT-INVOICE-COUNT(SUMTOT-IDX)
         MOVE ZERO TO SUMTOT-EARLY-VALUE-CTS(SUMTOT-IDX)
         MOVE ZERO TO SUMTOT-FACE-VALUE-CTS(SUMTOT-IDX)
         SET WS-MATCHED-SUMTOT-IDX TO SUMTOT-IDX
     END-IF
     SET SUMTOT-IDX TO WS-MATCHED-SUMTOT-IDX
     ADD 1 TO SUMTOT-INVOICE-COUNT(SUMTOT-IDX)
     IF INV-FINANCED
         ADD INV-EARLY-VALUE-CENTS TO
             SUMTOT-EARLY-VALUE-CTS(SUMTOT-IDX)
         ADD INV-VALUE-CENTS TO SUMTOT-FACE-VALUE-CTS(SUMTOT-IDX)
     END-IF
     ADD 1 TO SUMTOT-GRAND-TOTAL.
*************************************************************

*    Captures the matching subscript into WS-MATCHED-SUMTOT-IDX
*    inside the very iteration that finds it -- do not rely on
*    SUMTOT-IDX still pointing at this row once the VARYING loop in
*    350 has exited (TS-4980).
 355-SCAN-SUMMARY-TABLE.
     IF SUMTOT-STATUS-CODE(SUMTOT-IDX) = INV-STATUS
         MOVE 'Y' TO WS-STATUS-FOUND-SW
         SET WS-MATCHED-SUMTOT-IDX TO SUMTOT-IDX
     END-IF.
*************************************************************

 357-SET-STATUS-NAME.
     EVALUATE TRUE
         WHEN INV-MISSING-PURCHASERS
             MOVE 'MISSING PURCHASERS' TO
                 SUMTOT-STATUS-NAME(SUMTOT-IDX)
         WHEN INV-SHORT-FINANCING-TERM
             MOVE 'SHORT FINANCING TERM' TO
                 SUMTOT-STATUS-NAME(SUMTOT-IDX)
         WHEN INV-RATE-LIMIT-EXCEEDED
             MOVE 'RATE LIMIT EXCEEDED' TO
                 SUMTOT-STATUS-NAME(SUMTOT-IDX)
         WHEN INV-FINANCED
             MOVE 'FINANCED' TO SUMTOT-STATUS-NAME(SUMTOT-IDX)
         WHEN OTHER
             MOVE 'NON-FINANCED' TO SUMTOT-STATUS-NAME(SUMTOT-IDX)
     END-EVALUATE.
*************************************************************

 360-WRITE-INVOICE-OUT.
     MOVE INVOICE-TRAN-RECORD TO INVOICE-OUT-RECORD
     WRITE INVOICE-OUT-RECORD
     IF NOT INVOICE-OUT-SUCCESSFUL
         MOVE INVOICE-OUT-FS TO WC-MSG-FILESTAT
         MOVE '360-WRITE-INVOICE-OUT' TO WC-MSG-PARA
         MOVE 'INVOICE-OUT-FILE' TO WC-MSG-SRCFILE
         PERFORM Z0900-ERROR-ROUTINE
     END-IF.
*************************************************************

 390-POST-SUMMARY-TOTALS.
     CALL 'PbsFinRpt' USING SUMMARY-TOTALS-TABLE
         SUMTOT-GRAND-TOTAL.
*************************************************************

 900-END.
     CLOSE INVOICE-IN-FILE
     CLOSE INVOICE-OUT-FILE
     DISPLAY 'PBSFINANCE RUN COMPLETE'
     CALL 'PbsRunLog' USING 'PBSFINANCE RUN COMPLETE'.
*************************************************************

 Z0900-ERROR-ROUTINE.
     COPY Z0900-ERROR-ROUTINE.
