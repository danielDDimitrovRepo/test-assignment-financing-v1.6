*
*    Control-totals table and SUMMARY-RPT print line.
*    Put this file in the /COPYLIB directory.
*
*    Include with: 'COPY COPYLIB-SUMRPT.' in WS (both
*    PbsFinance.cbl, which fills the table, and PbsFinRpt.cbl,
*    which prints it, COPY this member).
*
*    1994-04-05  PBB  New layout, replaces the old INLOG
*                     (incoming-file log) record -- we log to
*                     PbsRunLog now instead (TS-4471).
*
 01  SUMMARY-TOTALS-TABLE.
     05  SUMTOT-ENTRY-COUNT         PIC S9(4)     COMP
                                     VALUE ZERO.
     05  SUMTOT-GRAND-TOTAL         PIC S9(7)     COMP
                                     VALUE ZERO.
     05  SUMTOT-ENTRY OCCURS 4 TIMES INDEXED BY SUMTOT-IDX.
         10  SUMTOT-STATUS-CODE     PIC X(2).
         10  SUMTOT-STATUS-NAME     PIC X(20).
         10  SUMTOT-INVOICE-COUNT   PIC S9(7)     COMP.
         10  SUMTOT-EARLY-VALUE-CTS PIC S9(13)    COMP-3.
         10  SUMTOT-FACE-VALUE-CTS  PIC S9(13)    COMP-3.
         10  FILLER                 PIC X(4).

 01  SUMMARY-PRINT-LINE.
     05  SPL-STATUS-NAME            PIC X(20).
     05  FILLER                     PIC X(2)  VALUE SPACE.
     05  SPL-COUNT                  PIC ZZZ,ZZ9.
     05  FILLER                     PIC X(2)  VALUE SPACE.
     05  SPL-EARLY-VALUE            PIC Z,ZZZ,ZZZ,ZZ9.99-.
     05  FILLER                     PIC X(2)  VALUE SPACE.
     05  SPL-FACE-VALUE             PIC Z,ZZZ,ZZZ,ZZ9.99-.
     05  FILLER                     PIC X(13).
