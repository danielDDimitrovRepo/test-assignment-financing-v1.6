*
*    PURCHASER master record.
*    Put this file in the /COPYLIB directory.
*
*    Include with: 'COPY COPYLIB-PURCHASER.' in FD or WS.
*
*    A PURCHASER is a bank willing to buy (finance) invoices.
*    PURCHASER-MIN-TERM-DAYS is the shortest financing term
*    the bank will accept -- a bank that requires 60 days of
*    term cannot finance a 10-day invoice, whatever its rate.
*
*    1994-03-08  PBB  Replaces the old FINDATA bankgiro/vat
*                     layout, unused since we stopped printing
*                     our own invoices (TS-4471).
*
 01  PURCHASER-MASTER-RECORD.
     03  PUR-PURCHASER-ID           PIC S9(9)     COMP.
     03  PUR-PURCHASER-NAME         PIC X(40).
     03  PUR-MIN-TERM-DAYS          PIC S9(5)     COMP.
     03  FILLER                     PIC X(10).
