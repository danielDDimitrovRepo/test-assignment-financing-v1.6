*****************************************************************
 IDENTIFICATION DIVISION.
*****************************************************************
 PROGRAM-ID.    PbsFinRpt.
 AUTHOR.        PETER BLOM.
 INSTALLATION.  PBS DATA SYSTEMS.
 DATE-WRITTEN.  1994-04-05.
 DATE-COMPILED.
 SECURITY.      COMPANY CONFIDENTIAL - PBS INVOICE FINANCING.
*
*    Change log
*    ----------
*    1994-04-05  PBB  Initial version.  CALLed once from
*                      PbsFinance at the end of a financing run
*                      to print the SUMMARY-RPT control-totals
*                      report (TS-4471).
*    1994-04-05  PBB  Added the trailing total-invoices-processed
*                      line Finance asked for at review -- without
*                      it there was no cross-check that every
*                      invoice on INVOICE-IN-FILE got a status
*                      (TS-4471).
*    1996-08-30  BK   Early/face value now printed from the packed
*                      cents fields by dividing down to kronor and
*                      ore first -- a straight MOVE into the edited
*                      picture was printing amounts 100 times too
*                      large (TS-4710).
*    1998-11-19  PBB  Year 2000 review: run date on the report
*                      header now prints all four century digits
*                      (TS-4901).
*    2003-09-02  SS   Grand total now comes in as its own
*                      parameter instead of being re-added from
*                      the table here -- see the matching
*                      PbsFinance change log entry (TS-5140).
*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT  SUMMARY-RPT-FILE    ASSIGN TO 'SUMRPTFILE'
             ORGANIZATION IS LINE SEQUENTIAL
             FILE STATUS IS SUMMARY-RPT-FS.

 DATA DIVISION.
 FILE SECTION.

 FD  SUMMARY-RPT-FILE.
 01  SUMMARY-RPT-RECORD.
     05  FILLER                   PIC X(82).

*    Alternate view of the same 82-byte record, used only while
*    building the run-date line at the top of the report -- saves
*    a separate work record for a line that never leaves the FD.
 01  SUMMARY-RPT-DATE-LINE REDEFINES SUMMARY-RPT-RECORD.
     05  SRD-DATE-LABEL            PIC X(11).
     05  SRD-DATE-CENTURY          PIC X(2).
     05  SRD-DATE-YY               PIC X(2).
     05  SRD-DATE-SEP-1            PIC X       VALUE '-'.
     05  SRD-DATE-MM               PIC X(2).
     05  SRD-DATE-SEP-2            PIC X       VALUE '-'.
     05  SRD-DATE-DD               PIC X(2).
     05  FILLER                    PIC X(5).
     05  SRD-TIME-LABEL            PIC X(11).
     05  SRD-TIME-HH               PIC X(2).
     05  SRD-TIME-SEP-1            PIC X       VALUE ':'.
     05  SRD-TIME-MI               PIC X(2).
     05  SRD-TIME-SEP-2            PIC X       VALUE ':'.
     05  SRD-TIME-SS               PIC X(2).
     05  FILLER                    PIC X(37).

 WORKING-STORAGE SECTION.

 01  FILE-STATUS-FIELDS.
     05  SUMMARY-RPT-FS            PIC XX.
         88  SUMMARY-RPT-SUCCESSFUL    VALUE '00'.
     05  FILLER                    PIC X(8).

*    HEADLINE-DASH/HEADLINE-TITLE are the two rule lines the
*    report prints above and below the status rows -- same
*    dash-rule idiom the old menu screens used, just on paper
*    now instead of a terminal.
 01  REPORT-CONSTANTS.
     05  HEADLINE-DASH             PIC X(82)   VALUE ALL '-'.
     05  HEADLINE-TITLE            PIC X(82)
         VALUE 'INVOICE FINANCING - CONTROL TOTALS'.
     05  FILLER                    PIC X(8).

*    WR-SYSTEM-DATE-TIME/WR-TIME-OF-DAY hold the date and time the
*    report was printed, off the system clock -- not WS-RUN-DATE,
*    which is the business date the financing run itself used and
*    which PbsFinRpt never sees.
 01  WR-SYSTEM-DATE-TIME.
     05  WR-CENTURY                PIC 9(2) VALUE 19.
     05  WR-YYMMDD                 PIC 9(6) VALUE ZERO.
     05  FILLER                    PIC X(2).
 01  WR-DATE-PARTS REDEFINES WR-SYSTEM-DATE-TIME.
     05  FILLER                    PIC X(2).
     05  WR-YY                     PIC 9(2).
     05  WR-MM                     PIC 9(2).
     05  WR-DD                     PIC 9(2).
     05  FILLER                    PIC X(2).
 01  WR-TIME-OF-DAY.
     05  WR-HHMMSSTT               PIC 9(8) VALUE ZERO.
     05  FILLER                    PIC X(2).
 01  WR-TIME-PARTS REDEFINES WR-TIME-OF-DAY.
     05  WR-HH                     PIC 9(2).
     05  WR-MI                     PIC 9(2).
     05  WR-SS                     PIC 9(2).
     05  WR-TT                     PIC 9(2).
     05  FILLER                    PIC X(2).

*    WS-MONEY-WORK-FIELDS convert the packed öre/cents totals the
*    table carries into kronor-and-öre before they go anywhere
*    near an edited picture -- see the 1996-08-30 change log entry.
 01  WS-MONEY-WORK-FIELDS.
     05  WS-EARLY-VALUE-KR         PIC S9(11)V99 COMP-3.
     05  WS-FACE-VALUE-KR          PIC S9(11)V99 COMP-3.
     05  FILLER                    PIC X(4).

*    WR-LINES-WRITTEN is a straight diagnostic counter, not part
*    of the report itself -- lets PbsRunLog note how many lines
*    actually went out if this run's report comes up short.
 01  REPORT-COUNTERS.
     05  WR-LINES-WRITTEN          PIC S9(4) COMP VALUE ZERO.
     05  FILLER                    PIC X(4).

     COPY COPYLIB-SUMRPT.

 LINKAGE SECTION.

 01  LC-SUMMARY-TOTALS-TABLE.
     05  LC-ENTRY-COUNT            PIC S9(4) COMP.
     05  LC-GRAND-TOTAL            PIC S9(7) COMP.
     05  LC-ENTRY OCCURS 4 TIMES INDEXED BY LC-IDX.
         10  LC-STATUS-CODE        PIC X(2).
         10  LC-STATUS-NAME        PIC X(20).
         10  LC-INVOICE-COUNT      PIC S9(7) COMP.
         10  LC-EARLY-VALUE-CTS    PIC S9(13) COMP-3.
         10  LC-FACE-VALUE-CTS     PIC S9(13) COMP-3.
         10  FILLER                PIC X(4).

*    LC-TOTAL-INVOICES-PROCESSED and LC-GRAND-TOTAL above are the
*    same field in PbsFinance's storage, passed twice on the CALL
*    -- once folded into the table, once on its own so the trailer
*    line does not have to dig it back out of the table.
 01  LC-TOTAL-INVOICES-PROCESSED  PIC S9(7) COMP.

 PROCEDURE DIVISION USING LC-SUMMARY-TOTALS-TABLE
     LC-TOTAL-INVOICES-PROCESSED.

 000-PRINT-SUMMARY-REPORT.
     OPEN OUTPUT SUMMARY-RPT-FILE
     IF NOT SUMMARY-RPT-SUCCESSFUL
         DISPLAY '*** SUMRPTFILE WILL NOT OPEN - REPORT SKIPPED'
     ELSE
         PERFORM 100-WRITE-REPORT-HEADER
         IF LC-ENTRY-COUNT > ZERO
             PERFORM 200-WRITE-STATUS-LINES
                 VARYING LC-IDX FROM 1 BY 1
                 UNTIL LC-IDX > LC-ENTRY-COUNT
         END-IF
         PERFORM 300-WRITE-GRAND-TOTAL
         CLOSE SUMMARY-RPT-FILE
     END-IF
     EXIT PROGRAM.
*************************************************************

 100-WRITE-REPORT-HEADER.
     ACCEPT WR-YYMMDD FROM DATE
     ACCEPT WR-HHMMSSTT FROM TIME
     MOVE HEADLINE-DASH TO SUMMARY-RPT-RECORD
     PERFORM 900-WRITE-RPT-LINE
     MOVE HEADLINE-TITLE TO SUMMARY-RPT-RECORD
     PERFORM 900-WRITE-RPT-LINE
     MOVE SPACE TO SUMMARY-RPT-RECORD
     MOVE 'RUN DATE : ' TO SRD-DATE-LABEL
     MOVE WR-CENTURY TO SRD-DATE-CENTURY
     MOVE WR-YY TO SRD-DATE-YY
     MOVE WR-MM TO SRD-DATE-MM
     MOVE WR-DD TO SRD-DATE-DD
     MOVE 'RUN TIME : ' TO SRD-TIME-LABEL
     MOVE WR-HH TO SRD-TIME-HH
     MOVE WR-MI TO SRD-TIME-MI
     MOVE WR-SS TO SRD-TIME-SS
     PERFORM 900-WRITE-RPT-LINE
     MOVE HEADLINE-DASH TO SUMMARY-RPT-RECORD
     PERFORM 900-WRITE-RPT-LINE.
*************************************************************

*    One line per distinct final status, in the order PbsFinance
*    first saw that status -- LC-IDX already carries that order
*    in from the caller's table, nothing to sort here.
 200-WRITE-STATUS-LINES.
     MOVE LC-STATUS-NAME(LC-IDX) TO SPL-STATUS-NAME
     MOVE LC-INVOICE-COUNT(LC-IDX) TO SPL-COUNT
     IF LC-STATUS-CODE(LC-IDX) = '04'
         DIVIDE LC-EARLY-VALUE-CTS(LC-IDX) BY 100
             GIVING WS-EARLY-VALUE-KR
         DIVIDE LC-FACE-VALUE-CTS(LC-IDX) BY 100
             GIVING WS-FACE-VALUE-KR
         MOVE WS-EARLY-VALUE-KR TO SPL-EARLY-VALUE
         MOVE WS-FACE-VALUE-KR TO SPL-FACE-VALUE
     ELSE
         MOVE ZERO TO SPL-EARLY-VALUE
         MOVE ZERO TO SPL-FACE-VALUE
     END-IF
     MOVE SUMMARY-PRINT-LINE TO SUMMARY-RPT-RECORD
     PERFORM 900-WRITE-RPT-LINE.
*************************************************************

 300-WRITE-GRAND-TOTAL.
     MOVE HEADLINE-DASH TO SUMMARY-RPT-RECORD
     PERFORM 900-WRITE-RPT-LINE
     MOVE SPACE TO SUMMARY-PRINT-LINE
     MOVE 'TOTAL INVOICES PROCESSED' TO SPL-STATUS-NAME
     MOVE LC-TOTAL-INVOICES-PROCESSED TO SPL-COUNT
     MOVE SUMMARY-PRINT-LINE TO SUMMARY-RPT-RECORD
     PERFORM 900-WRITE-RPT-LINE.
*************************************************************

 900-WRITE-RPT-LINE.
     WRITE SUMMARY-RPT-RECORD
     ADD 1 TO WR-LINES-WRITTEN.
