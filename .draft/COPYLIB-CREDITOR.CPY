*
*    CREDITOR master record.
*    Put this file in the /COPYLIB directory.
*
*    Include with: 'COPY COPYLIB-CREDITOR.' in FD or WS.
*
*    A CREDITOR is the party to whom a debtor owes an invoice.
*    Each creditor sets its own ceiling on how expensive a
*    purchaser's financing rate may be before the invoice is
*    no longer worth factoring for that creditor.
*
*    1994-03-08  PBB  Rebuilt from the old CUSTOMER layout for
*                     the invoice-financing conversion (TS-4471).
*
 01  CREDITOR-MASTER-RECORD.
     03  CRED-CREDITOR-ID           PIC S9(9)     COMP.
     03  CRED-CREDITOR-NAME         PIC X(40).
     03  CRED-MAX-RATE-BPS          PIC S9(4)     COMP.
     03  FILLER                     PIC X(9).
