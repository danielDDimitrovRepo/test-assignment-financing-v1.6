*****************************************************************
 IDENTIFICATION DIVISION.
*****************************************************************
 PROGRAM-ID.    PbsRunLog.
 AUTHOR.        SERGEJ SOKOLOV.
 INSTALLATION.  PBS DATA SYSTEMS.
 DATE-WRITTEN.  1994-03-08.
 DATE-COMPILED.
 SECURITY.      COMPANY CONFIDENTIAL - PBS INVOICE FINANCING.
*
*    Change log
*    ----------
*    1994-03-08  SS   Initial version.  Appends a timestamped
*                      line to the run log every time it is
*                      CALLed -- PbsFinance uses it at start/stop
*                      and on every file error (TS-4471).
*    1994-04-05  PBB  Renamed from the old sqllog member -- no
*                      SQL errors left to log, just plain run
*                      narrative now (TS-4471).
*    1998-11-19  PBB  Year 2000 review: the timestamp now runs
*                      off WR-CENTURY/WR-YY rather than a bare
*                      two-digit year -- ACCEPT FROM DATE alone
*                      would have logged every entry as 19xx
*                      forever (TS-4901).
*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT OPTIONAL RUN-LOG-FILE
             ASSIGN TO 'PBSRUN.LOG'
             ORGANIZATION IS LINE SEQUENTIAL.

 DATA DIVISION.
 FILE SECTION.

 FD  RUN-LOG-FILE.
 01  RUN-LOG-RECORD.
     05  RL-CENTURY               PIC X(2).
     05  RL-YY                    PIC X(2).
     05  RL-SEP-1                 PIC X VALUE '-'.
     05  RL-MM                    PIC X(2).
     05  RL-SEP-2                 PIC X VALUE '-'.
     05  RL-DD                    PIC X(2).
     05  RL-SEP-3                 PIC X VALUE 'T'.
     05  RL-HH                    PIC X(2).
     05  RL-SEP-4                 PIC X VALUE ':'.
     05  RL-MI                    PIC X(2).
     05  RL-SEP-5                 PIC X VALUE ':'.
     05  RL-SS                    PIC X(2).
     05  RL-SEP-6                 PIC X VALUE '|'.
     05  RL-LOG-TEXT              PIC X(80).
     05  FILLER                   PIC X(5).

 01  RUN-LOG-TIME-VIEW REDEFINES RUN-LOG-RECORD.
     05  FILLER                   PIC X(14).
     05  RLV-LOG-TEXT             PIC X(80).
     05  FILLER                   PIC X(5).

 WORKING-STORAGE SECTION.

*    WR-CENTURY is hard-wired 19 here rather than derived -- see
*    the 1998-11-19 change log entry.  PbsRunLog only ever logs
*    its own run narrative so a short-lived century constant is
*    good enough; the business dates the financing run itself
*    uses all come off WS-RUN-DATE in PbsFinance, not from here.
 01  WR-SYSTEM-DATE-TIME.
     05  WR-CENTURY                PIC 9(2) VALUE 19.
     05  WR-YYMMDD                 PIC 9(6) VALUE ZERO.
     05  FILLER                    PIC X(2).
 01  WR-DATE-PARTS REDEFINES WR-SYSTEM-DATE-TIME.
     05  FILLER                    PIC X(2).
     05  WR-YY                     PIC 9(2).
     05  WR-MM                     PIC 9(2).
     05  WR-DD                     PIC 9(2).
     05  FILLER                    PIC X(2).
 01  WR-TIME-OF-DAY.
     05  WR-HHMMSSTT                PIC 9(8) VALUE ZERO.
     05  FILLER                     PIC X(2).
 01  WR-TIME-PARTS REDEFINES WR-TIME-OF-DAY.
     05  WR-HH                      PIC 9(2).
     05  WR-MI                      PIC 9(2).
     05  WR-SS                      PIC 9(2).
     05  WR-TT                      PIC 9(2).
     05  FILLER                     PIC X(2).

 77  WS-CALL-COUNT                PIC S9(7) COMP VALUE ZERO.

 LINKAGE SECTION.

 01  LC-LOG-TEXT                  PIC X(80).

 PROCEDURE DIVISION USING LC-LOG-TEXT.

 000-RUN-LOG.
     PERFORM A0100-APPEND-MSG-TO-LOG-FILE
     EXIT PROGRAM.
*************************************************************

 A0100-APPEND-MSG-TO-LOG-FILE.
     ADD 1 TO WS-CALL-COUNT
     ACCEPT WR-YYMMDD FROM DATE
     ACCEPT WR-HHMMSSTT FROM TIME
     OPEN EXTEND RUN-LOG-FILE
     MOVE WR-CENTURY TO RL-CENTURY
     MOVE WR-YY       TO RL-YY
     MOVE WR-MM        TO RL-MM
     MOVE WR-DD        TO RL-DD
     MOVE WR-HH        TO RL-HH
     MOVE WR-MI        TO RL-MI
     MOVE WR-SS        TO RL-SS
     MOVE LC-LOG-TEXT  TO RL-LOG-TEXT
     WRITE RUN-LOG-RECORD
     CLOSE RUN-LOG-FILE.
