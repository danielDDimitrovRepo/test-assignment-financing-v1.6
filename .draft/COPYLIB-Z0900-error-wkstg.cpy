*
*    Working storage data structure for the Z0900 error
*    routine.
*    Put this file in the /COPYLIB directory.
*
*    Include with: 'COPY Z0900-error-wkstg.' in WS.
*
*    1994-03-08  PBB  Dropped the DSNTIAR/SQLCODE fields -- no
*                     database behind this system any more, the
*                     batch only ever has a file-status to
*                     report (TS-4471).
*
 01  wc-log-text             PIC X(80)     VALUE SPACE.
 01  w9-space-cnt            PIC S9(4) COMP VALUE ZERO.
 01  wr-error-handler.
     05 wr-program-error-message.
         10 FILLER           PIC X(12) VALUE 'FILE-STATUS:'.
         10 wc-msg-filestat  PIC XX    VALUE SPACE.
         10 FILLER           PIC X(1)  VALUE '|'.
         10 wc-msg-tblcurs   PIC X(15) VALUE SPACE.
         10 FILLER           PIC X(1)  VALUE '|'.
         10 wc-msg-para      PIC X(30) VALUE SPACE.
         10 FILLER           PIC X(1)  VALUE '|'.
         10 wc-msg-srcfile   PIC X(20) VALUE SPACE.
