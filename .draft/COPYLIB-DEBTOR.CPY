*
*    DEBTOR master record.
*    Put this file in the /COPYLIB directory.
*
*    Include with: 'COPY COPYLIB-DEBTOR.' in FD or WS.
*
*    A DEBTOR is the party who owes an invoice. The financing
*    engine itself never has to look a debtor up -- this
*    layout is carried for referential completeness only, the
*    same way it was before the conversion.
*
*    1994-03-08  PBB  Stripped CONTACT/NOTE/ADDR-ID, they went
*                     out with the address file (TS-4471).
*
 01  DEBTOR-MASTER-RECORD.
     03  DEBT-DEBTOR-ID             PIC S9(9)     COMP.
     03  DEBT-DEBTOR-NAME           PIC X(40).
     03  FILLER                     PIC X(5).
