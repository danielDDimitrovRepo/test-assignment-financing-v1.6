000100*
000200*    INVOICE transaction record.
000300*    Put this file in the /COPYLIB directory.
000400*
000500*    Include with: 'COPY COPYLIB-INVOICE.' in FD or WS.
000600*
000700*    INV-STATUS drives the whole financing run. It starts at
000800*    00 (NON-FINANCED) and is stamped exactly once, with the
000900*    first of 01/02/03/04 that applies -- see PbsFinance.cbl
001000*    paragraph 300-FINANCE-ONE-INVOICE for the fixed order the
001100*    checks run in.
001200*
001300*    1994-03-08  PBB  Full rewrite for invoice financing; the
001400*                     old INVNO/CUSTNO/VAT fields are gone, replaced
001500*                     by the financing fields below (TS-4471).
001600*    1994-03-22  PBB  Added the FINANCING-TERM-DAYS/RATE-BPS
001700*                     fields INV-STATUS 03/04 need (TS-4471).
001800*
001900 01  INVOICE-TRAN-RECORD.
002000     03  INV-INVOICE-ID             PIC S9(9)     COMP.
002100     03  INV-CREDITOR-ID            PIC S9(9)     COMP.
002200     03  INV-DEBTOR-ID              PIC S9(9)     COMP.
002300     03  INV-PURCHASER-ID           PIC S9(9)     COMP.
002400     03  INV-FINANCING-DATE         PIC 9(8).
002500     03  INV-MATURITY-DATE          PIC 9(8).
002600     03  INV-FINANCING-TERM-DAYS    PIC S9(7)     COMP.
002700     03  INV-FINANCING-RATE-BPS     PIC S9(4)     COMP.
002800     03  INV-VALUE-CENTS            PIC 9(11).
002900     03  INV-EARLY-VALUE-CENTS      PIC 9(11).
003000     03  INV-STATUS                 PIC X(2).
003100         88  INV-NON-FINANCED             VALUE '00'.
003200         88  INV-MISSING-PURCHASERS       VALUE '01'.
003300         88  INV-SHORT-FINANCING-TERM     VALUE '02'.
003400         88  INV-RATE-LIMIT-EXCEEDED      VALUE '03'.
003500         88  INV-FINANCED                 VALUE '04'.
003600     03  FILLER                     PIC X(21).
003700
003800*    Date-parts view, used by PbsFinance.cbl and PbsFinRpt.cbl
003900*    when they need the CCYY/MM/DD pieces of a financing or
004000*    maturity date separately (e.g. to format a print line).
004100 01  INVOICE-DATE-VIEW REDEFINES INVOICE-TRAN-RECORD.
004200     03  FILLER                     PIC X(16).
004300     03  IDV-FINANCING-DATE-PARTS.
004400         05  IDV-FINANCING-CCYY     PIC 9(4).
004500         05  IDV-FINANCING-MM       PIC 9(2).
004600         05  IDV-FINANCING-DD       PIC 9(2).
004700     03  IDV-MATURITY-DATE-PARTS.
004800         05  IDV-MATURITY-CCYY      PIC 9(4).
004900         05  IDV-MATURITY-MM        PIC 9(2).
005000         05  IDV-MATURITY-DD        PIC 9(2).
005100     03  FILLER                     PIC X(51).
