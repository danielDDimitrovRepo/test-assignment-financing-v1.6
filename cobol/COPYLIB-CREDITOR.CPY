000100*
000200*    CREDITOR master record.
000300*    Put this file in the /COPYLIB directory.
000400*
000500*    Include with: 'COPY COPYLIB-CREDITOR.' in FD or WS.
000600*
000700*    A CREDITOR is the party to whom a debtor owes an invoice.
000800*    Each creditor sets its own ceiling on how expensive a
000900*    purchaser's financing rate may be before the invoice is
001000*    no longer worth factoring for that creditor.
001100*
001200*    1994-03-08  PBB  Rebuilt from the old CUSTOMER layout for
001300*                     the invoice-financing conversion (TS-4471).
001400*
001500 01  CREDITOR-MASTER-RECORD.
001600     03  CRED-CREDITOR-ID           PIC S9(9)     COMP.
001700     03  CRED-CREDITOR-NAME         PIC X(40).
001800     03  CRED-MAX-RATE-BPS          PIC S9(4)     COMP.
001900     03  FILLER                     PIC X(9).
