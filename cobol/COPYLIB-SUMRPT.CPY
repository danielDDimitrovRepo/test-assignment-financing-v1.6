000100*
000200*    Control-totals table and SUMMARY-RPT print line.
000300*    Put this file in the /COPYLIB directory.
000400*
000500*    Include with: 'COPY COPYLIB-SUMRPT.' in WS (both
000600*    PbsFinance.cbl, which fills the table, and PbsFinRpt.cbl,
000700*    which prints it, COPY this member).
000800*
000900*    1994-04-05  PBB  New layout, replaces the old INLOG
001000*                     (incoming-file log) record -- we log to
001100*                     PbsRunLog now instead (TS-4471).
001200*
001300 01  SUMMARY-TOTALS-TABLE.
001400     05  SUMTOT-ENTRY-COUNT         PIC S9(4)     COMP
001500                                     VALUE ZERO.
001600     05  SUMTOT-GRAND-TOTAL         PIC S9(7)     COMP
001700                                     VALUE ZERO.
001800     05  SUMTOT-ENTRY OCCURS 4 TIMES INDEXED BY SUMTOT-IDX.
001900         10  SUMTOT-STATUS-CODE     PIC X(2).
002000         10  SUMTOT-STATUS-NAME     PIC X(20).
002100         10  SUMTOT-INVOICE-COUNT   PIC S9(7)     COMP.
002200         10  SUMTOT-EARLY-VALUE-CTS PIC S9(13)    COMP-3.
002300         10  SUMTOT-FACE-VALUE-CTS  PIC S9(13)    COMP-3.
002400         10  FILLER                 PIC X(4).
002500
002600 01  SUMMARY-PRINT-LINE.
002700     05  SPL-STATUS-NAME            PIC X(20).
002800     05  FILLER                     PIC X(2)  VALUE SPACE.
002900     05  SPL-COUNT                  PIC ZZZ,ZZ9.
003000     05  FILLER                     PIC X(2)  VALUE SPACE.
003100     05  SPL-EARLY-VALUE            PIC Z,ZZZ,ZZZ,ZZ9.99-.
003200     05  FILLER                     PIC X(2)  VALUE SPACE.
003300     05  SPL-FACE-VALUE             PIC Z,ZZZ,ZZZ,ZZ9.99-.
003400     05  FILLER                     PIC X(13).
