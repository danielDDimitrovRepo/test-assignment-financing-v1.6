000100*
000200*    DEBTOR master record.
000300*    Put this file in the /COPYLIB directory.
000400*
000500*    Include with: 'COPY COPYLIB-DEBTOR.' in FD or WS.
000600*
000700*    A DEBTOR is the party who owes an invoice. The financing
000800*    engine itself never has to look a debtor up -- this
000900*    layout is carried for referential completeness only, the
001000*    same way it was before the conversion.
001100*
001200*    1994-03-08  PBB  Stripped CONTACT/NOTE/ADDR-ID, they went
001300*                     out with the address file (TS-4471).
001400*
001500 01  DEBTOR-MASTER-RECORD.
001600     03  DEBT-DEBTOR-ID             PIC S9(9)     COMP.
001700     03  DEBT-DEBTOR-NAME           PIC X(40).
001800     03  FILLER                     PIC X(5).
