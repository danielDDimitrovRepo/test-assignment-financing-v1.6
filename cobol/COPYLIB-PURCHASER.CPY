000100*
000200*    PURCHASER master record.
000300*    Put this file in the /COPYLIB directory.
000400*
000500*    Include with: 'COPY COPYLIB-PURCHASER.' in FD or WS.
000600*
000700*    A PURCHASER is a bank willing to buy (finance) invoices.
000800*    PURCHASER-MIN-TERM-DAYS is the shortest financing term
000900*    the bank will accept -- a bank that requires 60 days of
001000*    term cannot finance a 10-day invoice, whatever its rate.
001100*
001200*    1994-03-08  PBB  Replaces the old FINDATA bankgiro/vat
001300*                     layout, unused since we stopped printing
001400*                     our own invoices (TS-4471).
001500*
001600 01  PURCHASER-MASTER-RECORD.
001700     03  PUR-PURCHASER-ID           PIC S9(9)     COMP.
001800     03  PUR-PURCHASER-NAME         PIC X(40).
001900     03  PUR-MIN-TERM-DAYS          PIC S9(5)     COMP.
002000     03  FILLER                     PIC X(10).
