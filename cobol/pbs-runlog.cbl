000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.    PbsRunLog.
000500 AUTHOR.        SERGEJ SOKOLOV.
000600 INSTALLATION.  PBS DATA SYSTEMS.
000700 DATE-WRITTEN.  1994-03-08.
000800 DATE-COMPILED.
000900 SECURITY.      COMPANY CONFIDENTIAL - PBS INVOICE FINANCING.
001000*
001100*    Change log
001200*    ----------
001300*    1994-03-08  SS   Initial version.  Appends a timestamped
001400*                      line to the run log every time it is
001500*                      CALLed -- PbsFinance uses it at start/stop
001600*                      and on every file error (TS-4471).
001700*    1994-04-05  PBB  Renamed from the old sqllog member -- no
001800*                      SQL errors left to log, just plain run
001900*                      narrative now (TS-4471).
002000*    1998-11-19  PBB  Year 2000 review: the timestamp now runs
002100*                      off WR-CENTURY/WR-YY rather than a bare
002200*                      two-digit year -- ACCEPT FROM DATE alone
002300*                      would have logged every entry as 19xx
002400*                      forever (TS-4901).
002500*
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SPECIAL-NAMES.
002900     C01 IS TOP-OF-FORM.
003000 INPUT-OUTPUT SECTION.
003100 FILE-CONTROL.
003200     SELECT OPTIONAL RUN-LOG-FILE
003300             ASSIGN TO 'PBSRUN.LOG'
003400             ORGANIZATION IS LINE SEQUENTIAL.
003500
003600 DATA DIVISION.
003700 FILE SECTION.
003800
003900 FD  RUN-LOG-FILE.
004000 01  RUN-LOG-RECORD.
004100     05  RL-CENTURY               PIC X(2).
004200     05  RL-YY                    PIC X(2).
004300     05  RL-SEP-1                 PIC X VALUE '-'.
004400     05  RL-MM                    PIC X(2).
004500     05  RL-SEP-2                 PIC X VALUE '-'.
004600     05  RL-DD                    PIC X(2).
004700     05  RL-SEP-3                 PIC X VALUE 'T'.
004800     05  RL-HH                    PIC X(2).
004900     05  RL-SEP-4                 PIC X VALUE ':'.
005000     05  RL-MI                    PIC X(2).
005100     05  RL-SEP-5                 PIC X VALUE ':'.
005200     05  RL-SS                    PIC X(2).
005300     05  RL-SEP-6                 PIC X VALUE '|'.
005400     05  RL-LOG-TEXT              PIC X(80).
005500     05  FILLER                   PIC X(5).
005600
005700 01  RUN-LOG-TIME-VIEW REDEFINES RUN-LOG-RECORD.
005800     05  FILLER                   PIC X(14).
005900     05  RLV-LOG-TEXT             PIC X(80).
006000     05  FILLER                   PIC X(5).
006100
006200 WORKING-STORAGE SECTION.
006300
006400*    WR-CENTURY is hard-wired 19 here rather than derived -- see
006500*    the 1998-11-19 change log entry.  PbsRunLog only ever logs
006600*    its own run narrative so a short-lived century constant is
006700*    good enough; the business dates the financing run itself
006800*    uses all come off WS-RUN-DATE in PbsFinance, not from here.
006900 01  WR-SYSTEM-DATE-TIME.
007000     05  WR-CENTURY                PIC 9(2) VALUE 19.
007100     05  WR-YYMMDD                 PIC 9(6) VALUE ZERO.
007200     05  FILLER                    PIC X(2).
007300 01  WR-DATE-PARTS REDEFINES WR-SYSTEM-DATE-TIME.
007400     05  FILLER                    PIC X(2).
007500     05  WR-YY                     PIC 9(2).
007600     05  WR-MM                     PIC 9(2).
007700     05  WR-DD                     PIC 9(2).
007800     05  FILLER                    PIC X(2).
007900 01  WR-TIME-OF-DAY.
008000     05  WR-HHMMSSTT                PIC 9(8) VALUE ZERO.
008100     05  FILLER                     PIC X(2).
008200 01  WR-TIME-PARTS REDEFINES WR-TIME-OF-DAY.
008300     05  WR-HH                      PIC 9(2).
008400     05  WR-MI                      PIC 9(2).
008500     05  WR-SS                      PIC 9(2).
008600     05  WR-TT                      PIC 9(2).
008700     05  FILLER                     PIC X(2).
008800
008900 77  WS-CALL-COUNT                PIC S9(7) COMP VALUE ZERO.
009000
009100 LINKAGE SECTION.
009200
009300 01  LC-LOG-TEXT                  PIC X(80).
009400
009500 PROCEDURE DIVISION USING LC-LOG-TEXT.
009600
009700 000-RUN-LOG.
009800     PERFORM A0100-APPEND-MSG-TO-LOG-FILE
009900     EXIT PROGRAM.
010000*************************************************************
010100
010200 A0100-APPEND-MSG-TO-LOG-FILE.
010300     ADD 1 TO WS-CALL-COUNT
010400     ACCEPT WR-YYMMDD FROM DATE
010500     ACCEPT WR-HHMMSSTT FROM TIME
010600     OPEN EXTEND RUN-LOG-FILE
010700     MOVE WR-CENTURY TO RL-CENTURY
010800     MOVE WR-YY       TO RL-YY
010900     MOVE WR-MM        TO RL-MM
011000     MOVE WR-DD        TO RL-DD
011100     MOVE WR-HH        TO RL-HH
011200     MOVE WR-MI        TO RL-MI
011300     MOVE WR-SS        TO RL-SS
011400     MOVE LC-LOG-TEXT  TO RL-LOG-TEXT
011500     WRITE RUN-LOG-RECORD
011600     CLOSE RUN-LOG-FILE.
