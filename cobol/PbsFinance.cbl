000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.    PbsFinance.
000500 AUTHOR.        BERTIL KARLSSON.
000600 INSTALLATION.  PBS DATA SYSTEMS.
000700 DATE-WRITTEN.  1994-03-08.
000800 DATE-COMPILED.
000900 SECURITY.      COMPANY CONFIDENTIAL - PBS INVOICE FINANCING.
001000*
001100*    Change log
001200*    ----------
001300*    1994-03-08  BK   Initial version.  Reads the NON-FINANCED
001400*                      invoices off INVOICE-IN-FILE, finances
001500*                      whatever purchaser/creditor combination
001600*                      qualifies, writes INVOICE-OUT-FILE and an
001700*                      end-of-run control total report (TS-4471).
001800*    1994-03-22  BK   Added the purchaser minimum-term filter and
001900*                      the creditor rate-ceiling check -- straight
002000*                      financing by rate alone was letting
002100*                      invoices through the business never agreed
002200*                      to (TS-4471).
002300*    1994-04-05  PBB  Split the control-totals table out to its
002400*                      own copybook (COPYLIB-SUMRPT) so PbsFinRpt
002500*                      can print it without duplicating the
002600*                      layout (TS-4471).
002700*    1994-06-14  BK   Corrected the day-count routine -- 310-
002800*                      COMPUTE-TERM was off by one across a leap
002900*                      February, which let a few 59-day invoices
003000*                      through a 60-day minimum term filter
003100*                      (TS-4512).
003200*    1995-02-09  PBB  WS-RUN-DATE now comes off the PARMCARD file
003300*                      instead of the operator's console reply --
003400*                      operations wanted this runnable unattended
003500*                      overnight (TS-4588).
003600*    1996-08-30  BK   Widened PFSET-TAB-ENTRY from 300 to 500
003700*                      rows; ran out of table space when Finance
003800*                      added the third purchaser bank (TS-4710).
003900*    1998-11-19  PBB  Year 2000 review: INV-FINANCING-DATE, INV-
004000*                      MATURITY-DATE and WS-RUN-DATE are all full
004100*                      four-digit century CCYYMMDD fields and the
004200*                      315 day-count routine is century-safe.  No
004300*                      two-digit year fields found in this
004400*                      program.  Signed off for Y2K (TS-4901).
004500*    1999-01-07  PBB  PARMCARD record now carries a 4-digit
004600*                      century on the run date; retested the 315
004700*                      routine against 2000-02-29 (TS-4901).
004800*    1999-04-19  PBB  350-POST-CONTROL-TOTALS was posting repeat
004900*                      invoices of an already-seen status into the
005000*                      wrong SUMMARY-TOTALS-TABLE row (and, once all
005100*                      4 rows were taken, off the end of the table)
005200*                      -- SUMTOT-IDX was being trusted after the
005300*                      PERFORM VARYING loop in 355 exited, one
005400*                      position past the row that actually matched.
005500*                      355 now saves the matching subscript the
005600*                      moment it finds it (TS-4980).
005700*    2001-05-21  SS   Added PbsRunLog calls at start/stop and
005800*                      around every file-open so operations can
005900*                      see where an overnight run actually got
006000*                      to (TS-5033).
006100*    2003-09-02  SS   PbsFinRpt now gets the grand total passed
006200*                      separately from the table -- report was
006300*                      printing a stale total when the table
006400*                      held fewer than 4 distinct status rows
006500*                      (TS-5140).
006600*
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-FORM
007100     CLASS NUMERIC-DIGIT IS '0' THRU '9'.
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400     SELECT  PARM-CARD-FILE  ASSIGN TO 'PARMCARD'
007500             ORGANIZATION IS LINE SEQUENTIAL
007600             FILE STATUS IS PARM-CARD-FS.
007700
007800     SELECT  CREDITOR-FILE   ASSIGN TO 'CREDFILE'
007900             ORGANIZATION IS LINE SEQUENTIAL
008000             FILE STATUS IS CREDITOR-FS.
008100
008200     SELECT  DEBTOR-FILE     ASSIGN TO 'DEBTFILE'
008300             ORGANIZATION IS LINE SEQUENTIAL
008400             FILE STATUS IS DEBTOR-FS.
008500
008600     SELECT  PURCHASER-FILE  ASSIGN TO 'PURCFILE'
008700             ORGANIZATION IS LINE SEQUENTIAL
008800             FILE STATUS IS PURCHASER-FS.
008900
009000     SELECT  PFSET-FILE      ASSIGN TO 'PFSETFILE'
009100             ORGANIZATION IS LINE SEQUENTIAL
009200             FILE STATUS IS PFSET-FS.
009300
009400     SELECT  INVOICE-IN-FILE  ASSIGN TO 'INVINFILE'
009500             ORGANIZATION IS LINE SEQUENTIAL
009600             FILE STATUS IS INVOICE-IN-FS.
009700
009800     SELECT  INVOICE-OUT-FILE ASSIGN TO 'INVOUTFILE'
009900             ORGANIZATION IS LINE SEQUENTIAL
010000             FILE STATUS IS INVOICE-OUT-FS.
010100
010200 DATA DIVISION.
010300 FILE SECTION.
010400
010500 FD  PARM-CARD-FILE.
010600 01  PARM-CARD-RECORD            PIC X(80).
010700 01  PARM-CARD-DATE-VIEW REDEFINES PARM-CARD-RECORD.
010800     05  PARM-RUN-DATE            PIC 9(8).
010900     05  FILLER                   PIC X(72).
011000
011100 FD  CREDITOR-FILE.
011200     COPY COPYLIB-CREDITOR.
011300
011400 FD  DEBTOR-FILE.
011500     COPY COPYLIB-DEBTOR.
011600
011700 FD  PURCHASER-FILE.
011800     COPY COPYLIB-PURCHASER.
011900
012000 FD  PFSET-FILE.
012100     COPY COPYLIB-PFSET.
012200
012300 FD  INVOICE-IN-FILE.
012400     COPY COPYLIB-INVOICE.
012500
012600 FD  INVOICE-OUT-FILE.
012700 01  INVOICE-OUT-RECORD.
012800     05  FILLER                   PIC X(83).
012900
013000 WORKING-STORAGE SECTION.
013100
013200 01  SWITCHES.
013300     05  PARM-CARD-EOF-SW         PIC X VALUE 'N'.
013400         88  PARM-CARD-EOF            VALUE 'Y'.
013500     05  CREDITOR-FILE-EOF-SW     PIC X VALUE 'N'.
013600         88  CREDITOR-FILE-EOF        VALUE 'Y'.
013700     05  DEBTOR-FILE-EOF-SW       PIC X VALUE 'N'.
013800         88  DEBTOR-FILE-EOF          VALUE 'Y'.
013900     05  PURCHASER-FILE-EOF-SW    PIC X VALUE 'N'.
014000         88  PURCHASER-FILE-EOF       VALUE 'Y'.
014100     05  PFSET-FILE-EOF-SW        PIC X VALUE 'N'.
014200         88  PFSET-FILE-EOF           VALUE 'Y'.
014300     05  INVOICE-IN-EOF-SW        PIC X VALUE 'N'.
014400         88  INVOICE-IN-EOF           VALUE 'Y'.
014500     05  WS-PURCHASER-FOUND-SW    PIC X VALUE 'N'.
014600     05  WS-STATUS-FOUND-SW       PIC X VALUE 'N'.
014700     05  FILLER                   PIC X(8).
014800
014900 01  FILE-STATUS-FIELDS.
015000     05  PARM-CARD-FS             PIC XX.
015100         88  PARM-CARD-SUCCESSFUL     VALUE '00'.
015200     05  CREDITOR-FS               PIC XX.
015300         88  CREDITOR-FILE-SUCCESSFUL VALUE '00'.
015400     05  DEBTOR-FS                 PIC XX.
015500         88  DEBTOR-FILE-SUCCESSFUL   VALUE '00'.
015600     05  PURCHASER-FS              PIC XX.
015700         88  PURCHASER-FILE-SUCCESSFUL VALUE '00'.
015800     05  PFSET-FS                  PIC XX.
015900         88  PFSET-FILE-SUCCESSFUL    VALUE '00'.
016000     05  INVOICE-IN-FS             PIC XX.
016100         88  INVOICE-IN-SUCCESSFUL    VALUE '00'.
016200     05  INVOICE-OUT-FS            PIC XX.
016300         88  INVOICE-OUT-SUCCESSFUL   VALUE '00'.
016400     05  FILLER                    PIC X(8).
016500
016600*    In-memory master data tables -- no indexed/ISAM access method
016700*    is carried over from the old DB2 days, so CREDITOR, DEBTOR,
016800*    PURCHASER and PFSET are each read once in full and scanned
016900*    here for the life of the run.
017000 01  PURCHASER-TABLE.
017100     05  PUR-TAB-COUNT             PIC S9(4) COMP VALUE ZERO.
017200     05  PUR-TAB-ENTRY OCCURS 200 TIMES INDEXED BY PUR-IDX.
017300         10  PUR-TAB-ID            PIC S9(9) COMP.
017400         10  PUR-TAB-NAME          PIC X(40).
017500         10  PUR-TAB-MIN-TERM      PIC S9(5) COMP.
017600     05  FILLER                    PIC X(4).
017700
017800 01  CREDITOR-TABLE.
017900     05  CRED-TAB-COUNT            PIC S9(4) COMP VALUE ZERO.
018000     05  CRED-TAB-ENTRY OCCURS 200 TIMES INDEXED BY CRED-IDX.
018100         10  CRED-TAB-ID           PIC S9(9) COMP.
018200         10  CRED-TAB-NAME         PIC X(40).
018300         10  CRED-TAB-MAX-RATE     PIC S9(4) COMP.
018400     05  FILLER                    PIC X(4).
018500
018600 01  DEBTOR-TABLE.
018700     05  DEBT-TAB-COUNT            PIC S9(4) COMP VALUE ZERO.
018800     05  DEBT-TAB-ENTRY OCCURS 200 TIMES INDEXED BY DEBT-IDX.
018900         10  DEBT-TAB-ID           PIC S9(9) COMP.
019000         10  DEBT-TAB-NAME         PIC X(40).
019100     05  FILLER                    PIC X(4).
019200
019300 01  PFSET-TABLE.
019400     05  PFSET-TAB-COUNT           PIC S9(4) COMP VALUE ZERO.
019500     05  PFSET-TAB-ENTRY OCCURS 500 TIMES INDEXED BY PFS-IDX.
019600         10  PFS-TAB-PURCHASER-ID  PIC S9(9) COMP.
019700         10  PFS-TAB-CREDITOR-ID   PIC S9(9) COMP.
019800         10  PFS-TAB-RATE-BPS      PIC S9(4) COMP.
019900     05  FILLER                    PIC X(4).
020000
020100*    WS-RUN-DATE is the business date this run finances against --
020200*    it comes off the PARMCARD, never off the system clock, so a
020300*    rerun always reproduces the same financing decisions.
020400 01  WS-RUN-DATE-AREA.
020500     05  WS-RUN-DATE               PIC 9(8) VALUE ZERO.
020600     05  FILLER                    PIC X(4).
020700 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-AREA.
020800     05  WS-RUN-CCYY               PIC 9(4).
020900     05  WS-RUN-MM                 PIC 9(2).
021000     05  WS-RUN-DD                 PIC 9(2).
021100     05  FILLER                    PIC X(4).
021200
021300*    Scratch area for the day-count routine at 315-CONVERT-DATE-
021400*    TO-DAYNUM -- loaded with whichever CCYYMMDD date needs
021500*    converting before that paragraph is PERFORMed.
021600 01  WS-DATE-WORK-AREA.
021700     05  WS-DATE-INPUT             PIC 9(8).
021800     05  FILLER                    PIC X(4).
021900 01  WS-DATE-INPUT-PARTS REDEFINES WS-DATE-WORK-AREA.
022000     05  WS-DATE-CCYY              PIC 9(4).
022100     05  WS-DATE-MM                PIC 9(2).
022200     05  WS-DATE-DD                PIC 9(2).
022300     05  FILLER                    PIC X(4).
022400
022500 01  WS-DATE-CALC-FIELDS.
022600     05  WS-DC-Y                   PIC S9(9) COMP.
022700     05  WS-DC-M                   PIC S9(9) COMP.
022800     05  WS-DC-CENTURY              PIC S9(9) COMP.
022900     05  WS-DC-YEAR-OF-CENT         PIC S9(9) COMP.
023000     05  WS-DC-DAYNUM               PIC S9(9) COMP.
023100     05  WS-FINANCING-DAYNUM        PIC S9(9) COMP.
023200     05  WS-MATURITY-DAYNUM         PIC S9(9) COMP.
023300     05  FILLER                     PIC X(4).
023400
023500*    Work fields for the best-offer search at 320-FIND-BEST-
023600*    PURCHASER and the rate-ceiling check at 335-CHECK-RATE-
023700*    CEILING.
023800 01  WS-ENGINE-WORK-FIELDS.
023900     05  WS-CANDIDATE-COUNT        PIC S9(4) COMP VALUE ZERO.
024000     05  WS-ELIGIBLE-COUNT         PIC S9(4) COMP VALUE ZERO.
024100     05  WS-BEST-RATE-BPS          PIC S9(4) COMP VALUE ZERO.
024200     05  WS-BEST-PURCHASER-ID      PIC S9(9) COMP VALUE ZERO.
024300     05  WS-PRORATED-RATE-BPS      PIC S9(4) COMP VALUE ZERO.
024400     05  WS-PUR-MIN-TERM-DAYS      PIC S9(5) COMP VALUE ZERO.
024500     05  WS-CRED-MAX-RATE-BPS      PIC S9(4) COMP VALUE ZERO.
024600     05  WS-INTEREST-AMT-CENTS     PIC S9(11) COMP-3 VALUE ZERO.
024700*    Holds the exact table slot 355-SCAN-SUMMARY-TABLE matched,
024800*    captured the moment the match is found rather than trusted to
024900*    survive the VARYING loop's post-test increment -- see the
025000*    1999-04-19 change log entry; a pre-test PERFORM ... VARYING
025100*    always steps its subscript once more before the UNTIL is
025200*    re-checked, so SUMTOT-IDX itself is one past the matching row
025300*    by the time control returns here.
025400     05  WS-MATCHED-SUMTOT-IDX     PIC S9(4) COMP VALUE ZERO.
025500     05  FILLER                    PIC X(4).
025600
025700     COPY COPYLIB-SUMRPT.
025800     COPY Z0900-ERROR-WKSTG.
025900
026000 PROCEDURE DIVISION.
026100
026200 000-FINANCE-INVOICES.
026300     MOVE 'PBSFINANCE' TO WC-MSG-SRCFILE
026400     CALL 'PbsRunLog' USING 'PBSFINANCE RUN STARTING'
026500     PERFORM 100-INIT
026600     IF PUR-TAB-COUNT = ZERO OR PFSET-TAB-COUNT = ZERO
026700         DISPLAY '*** NO PURCHASERS OR NO FINANCING SETTINGS ON'
026800         DISPLAY '*** FILE - RUN TERMINATED WITHOUT FINANCING'
026900         PERFORM 900-END
027000         STOP RUN
027100     END-IF
027200     PERFORM 200-READ-INVOICE-FILE
027300     IF INVOICE-IN-EOF
027400         DISPLAY '*** NO INVOICES AWAITING FINANCING ON FILE'
027500         PERFORM 900-END
027600         STOP RUN
027700     END-IF
027800     PERFORM 300-FINANCE-ONE-INVOICE
027900         THRU 300-FINANCE-ONE-INVOICE-EXIT
028000         UNTIL INVOICE-IN-EOF
028100     PERFORM 390-POST-SUMMARY-TOTALS
028200     PERFORM 900-END
028300     STOP RUN.
028400*************************************************************
028500
028600 100-INIT.
028700     MOVE ZERO TO SUMTOT-ENTRY-COUNT
028800     MOVE ZERO TO SUMTOT-GRAND-TOTAL
028900     PERFORM 105-READ-RUN-DATE-PARM
029000     PERFORM 110-LOAD-PURCHASERS
029100     PERFORM 115-LOAD-PFSET
029200     PERFORM 120-LOAD-CREDITORS
029300     PERFORM 130-LOAD-DEBTORS
029400     OPEN INPUT INVOICE-IN-FILE
029500     IF NOT INVOICE-IN-SUCCESSFUL
029600         MOVE INVOICE-IN-FS TO WC-MSG-FILESTAT
029700         MOVE '100-INIT' TO WC-MSG-PARA
029800         MOVE 'INVOICE-IN-FILE' TO WC-MSG-SRCFILE
029900         PERFORM Z0900-ERROR-ROUTINE
030000     END-IF
030100     OPEN OUTPUT INVOICE-OUT-FILE
030200     IF NOT INVOICE-OUT-SUCCESSFUL
030300         MOVE INVOICE-OUT-FS TO WC-MSG-FILESTAT
030400         MOVE '100-INIT' TO WC-MSG-PARA
030500         MOVE 'INVOICE-OUT-FILE' TO WC-MSG-SRCFILE
030600         PERFORM Z0900-ERROR-ROUTINE
030700     END-IF.
030800*************************************************************
030900
031000 105-READ-RUN-DATE-PARM.
031100     OPEN INPUT PARM-CARD-FILE
031200     IF NOT PARM-CARD-SUCCESSFUL
031300         DISPLAY '*** PARMCARD FILE WILL NOT OPEN - RUN ENDED'
031400         MOVE PARM-CARD-FS TO WC-MSG-FILESTAT
031500         MOVE '105-READ-RUN-DATE-PARM' TO WC-MSG-PARA
031600         MOVE 'PARMCARD' TO WC-MSG-SRCFILE
031700         PERFORM Z0900-ERROR-ROUTINE
031800         PERFORM 900-END
031900         STOP RUN
032000     END-IF
032100     READ PARM-CARD-FILE
032200         AT END
032300             DISPLAY '*** PARMCARD FILE IS EMPTY - RUN TERMINATED'
032400             CLOSE PARM-CARD-FILE
032500             PERFORM 900-END
032600             STOP RUN
032700     END-READ
032800     MOVE PARM-RUN-DATE TO WS-RUN-DATE
032900     CLOSE PARM-CARD-FILE.
033000*************************************************************
033100
033200 110-LOAD-PURCHASERS.
033300     MOVE ZERO TO PUR-TAB-COUNT
033400     MOVE 'N' TO PURCHASER-FILE-EOF-SW
033500     OPEN INPUT PURCHASER-FILE
033600     IF NOT PURCHASER-FILE-SUCCESSFUL
033700         MOVE PURCHASER-FS TO WC-MSG-FILESTAT
033800         MOVE '110-LOAD-PURCHASERS' TO WC-MSG-PARA
033900         MOVE 'PURCHASER-FILE' TO WC-MSG-SRCFILE
034000         PERFORM Z0900-ERROR-ROUTINE
034100     ELSE
034200         PERFORM 111-READ-PURCHASER
034300         PERFORM 112-STORE-PURCHASER UNTIL PURCHASER-FILE-EOF
034400         CLOSE PURCHASER-FILE
034500     END-IF.
034600*************************************************************
034700
034800 111-READ-PURCHASER.
034900     READ PURCHASER-FILE
035000         AT END SET PURCHASER-FILE-EOF TO TRUE
035100     END-READ.
035200*************************************************************
035300
035400 112-STORE-PURCHASER.
035500     ADD 1 TO PUR-TAB-COUNT
035600     MOVE PUR-PURCHASER-ID  TO PUR-TAB-ID(PUR-TAB-COUNT)
035700     MOVE PUR-PURCHASER-NAME TO PUR-TAB-NAME(PUR-TAB-COUNT)
035800     MOVE PUR-MIN-TERM-DAYS TO PUR-TAB-MIN-TERM(PUR-TAB-COUNT)
035900     PERFORM 111-READ-PURCHASER.
036000*************************************************************
036100
036200 115-LOAD-PFSET.
036300     MOVE ZERO TO PFSET-TAB-COUNT
036400     MOVE 'N' TO PFSET-FILE-EOF-SW
036500     OPEN INPUT PFSET-FILE
036600     IF NOT PFSET-FILE-SUCCESSFUL
036700         MOVE PFSET-FS TO WC-MSG-FILESTAT
036800         MOVE '115-LOAD-PFSET' TO WC-MSG-PARA
036900         MOVE 'PFSET-FILE' TO WC-MSG-SRCFILE
037000         PERFORM Z0900-ERROR-ROUTINE
037100     ELSE
037200         PERFORM 116-READ-PFSET
037300         PERFORM 117-STORE-PFSET UNTIL PFSET-FILE-EOF
037400         CLOSE PFSET-FILE
037500     END-IF.
037600*************************************************************
037700
037800 116-READ-PFSET.
037900     READ PFSET-FILE
038000         AT END SET PFSET-FILE-EOF TO TRUE
038100     END-READ.
038200*************************************************************
038300
038400 117-STORE-PFSET.
038500     ADD 1 TO PFSET-TAB-COUNT
038600     MOVE PFS-PURCHASER-ID TO
038700         PFS-TAB-PURCHASER-ID(PFSET-TAB-COUNT)
038800     MOVE PFS-CREDITOR-ID  TO PFS-TAB-CREDITOR-ID(PFSET-TAB-COUNT)
038900     MOVE PFS-ANNUAL-RATE-BPS TO PFS-TAB-RATE-BPS(PFSET-TAB-COUNT)
039000     PERFORM 116-READ-PFSET.
039100*************************************************************
039200
039300 120-LOAD-CREDITORS.
039400     MOVE ZERO TO CRED-TAB-COUNT
039500     MOVE 'N' TO CREDITOR-FILE-EOF-SW
039600     OPEN INPUT CREDITOR-FILE
039700     IF NOT CREDITOR-FILE-SUCCESSFUL
039800         MOVE CREDITOR-FS TO WC-MSG-FILESTAT
039900         MOVE '120-LOAD-CREDITORS' TO WC-MSG-PARA
040000         MOVE 'CREDITOR-FILE' TO WC-MSG-SRCFILE
040100         PERFORM Z0900-ERROR-ROUTINE
040200     ELSE
040300         PERFORM 121-READ-CREDITOR
040400         PERFORM 122-STORE-CREDITOR UNTIL CREDITOR-FILE-EOF
040500         CLOSE CREDITOR-FILE
040600     END-IF.
040700*************************************************************
040800
040900 121-READ-CREDITOR.
041000     READ CREDITOR-FILE
041100         AT END SET CREDITOR-FILE-EOF TO TRUE
041200     END-READ.
041300*************************************************************
041400
041500 122-STORE-CREDITOR.
041600     ADD 1 TO CRED-TAB-COUNT
041700     MOVE CRED-CREDITOR-ID   TO CRED-TAB-ID(CRED-TAB-COUNT)
041800     MOVE CRED-CREDITOR-NAME TO CRED-TAB-NAME(CRED-TAB-COUNT)
041900     MOVE CRED-MAX-RATE-BPS  TO CRED-TAB-MAX-RATE(CRED-TAB-COUNT)
042000     PERFORM 121-READ-CREDITOR.
042100*************************************************************
042200
042300 130-LOAD-DEBTORS.
042400     MOVE ZERO TO DEBT-TAB-COUNT
042500     MOVE 'N' TO DEBTOR-FILE-EOF-SW
042600     OPEN INPUT DEBTOR-FILE
042700     IF NOT DEBTOR-FILE-SUCCESSFUL
042800         MOVE DEBTOR-FS TO WC-MSG-FILESTAT
042900         MOVE '130-LOAD-DEBTORS' TO WC-MSG-PARA
043000         MOVE 'DEBTOR-FILE' TO WC-MSG-SRCFILE
043100         PERFORM Z0900-ERROR-ROUTINE
043200     ELSE
043300         PERFORM 131-READ-DEBTOR
043400         PERFORM 132-STORE-DEBTOR UNTIL DEBTOR-FILE-EOF
043500         CLOSE DEBTOR-FILE
043600     END-IF.
043700*************************************************************
043800
043900 131-READ-DEBTOR.
044000     READ DEBTOR-FILE
044100         AT END SET DEBTOR-FILE-EOF TO TRUE
044200     END-READ.
044300*************************************************************
044400
044500 132-STORE-DEBTOR.
044600     ADD 1 TO DEBT-TAB-COUNT
044700     MOVE DEBT-DEBTOR-ID   TO DEBT-TAB-ID(DEBT-TAB-COUNT)
044800     MOVE DEBT-DEBTOR-NAME TO DEBT-TAB-NAME(DEBT-TAB-COUNT)
044900     PERFORM 131-READ-DEBTOR.
045000*************************************************************
045100
045200 200-READ-INVOICE-FILE.
045300     PERFORM 210-READ-INVOICE-IN.
045400*************************************************************
045500
045600 205-NEXT-INVOICE.
045700     PERFORM 210-READ-INVOICE-IN.
045800*************************************************************
045900
046000 210-READ-INVOICE-IN.
046100     READ INVOICE-IN-FILE
046200         AT END SET INVOICE-IN-EOF TO TRUE
046300     END-READ.
046400*************************************************************
046500
046600*    Runs the whole financing decision for one invoice -- see
046700*    the 1994-03-22 change log entry for why the checks below run
046800*    in exactly this order: MISSING-PURCHASERS, then SHORT-
046900*    FINANCING-TERM, then RATE-LIMIT-EXCEEDED, then FINANCED.
047000 300-FINANCE-ONE-INVOICE.
047100     MOVE ZERO TO WS-CANDIDATE-COUNT
047200     MOVE ZERO TO WS-ELIGIBLE-COUNT
047300     MOVE 9999 TO WS-BEST-RATE-BPS
047400     MOVE ZERO TO WS-BEST-PURCHASER-ID
047500     PERFORM 310-COMPUTE-TERM
047600     PERFORM 320-FIND-BEST-PURCHASER VARYING PFS-IDX FROM 1 BY 1
047700         UNTIL PFS-IDX > PFSET-TAB-COUNT
047800     PERFORM 330-SET-INVOICE-STATUS
047900     PERFORM 360-WRITE-INVOICE-OUT
048000     PERFORM 205-NEXT-INVOICE.
048100 300-FINANCE-ONE-INVOICE-EXIT.
048200     EXIT.
048300*************************************************************
048400
048500 310-COMPUTE-TERM.
048600     MOVE INV-MATURITY-DATE TO WS-DATE-INPUT
048700     PERFORM 315-CONVERT-DATE-TO-DAYNUM
048800     MOVE WS-DC-DAYNUM TO WS-MATURITY-DAYNUM
048900     MOVE WS-RUN-DATE TO WS-DATE-INPUT
049000     PERFORM 315-CONVERT-DATE-TO-DAYNUM
049100     MOVE WS-DC-DAYNUM TO WS-FINANCING-DAYNUM
049200     COMPUTE INV-FINANCING-TERM-DAYS =
049300         WS-MATURITY-DAYNUM - WS-FINANCING-DAYNUM.
049400*************************************************************
049500
049600*    Turns a CCYYMMDD date into a plain running day number so
049700*    310-COMPUTE-TERM can get a term in days by subtraction --
049800*    see the 1994-06-14 change log entry for the leap-year bug
049900*    this replaced.  WS-DATE-WORK-AREA/WS-DATE-INPUT-PARTS carry
050000*    the date in, WS-DC-DAYNUM carries the day number out.
050100 315-CONVERT-DATE-TO-DAYNUM.
050200     IF WS-DATE-MM > 2
050300         COMPUTE WS-DC-Y = WS-DATE-CCYY
050400         COMPUTE WS-DC-M = WS-DATE-MM - 3
050500     ELSE
050600         COMPUTE WS-DC-Y = WS-DATE-CCYY - 1
050700         COMPUTE WS-DC-M = WS-DATE-MM + 9
050800     END-IF
050900     COMPUTE WS-DC-CENTURY = WS-DC-Y / 100
051000     COMPUTE WS-DC-YEAR-OF-CENT = WS-DC-Y - (WS-DC-CENTURY * 100)
051100     COMPUTE WS-DC-DAYNUM =
051200           (146097 * WS-DC-CENTURY) / 4
051300         + (1461 * WS-DC-YEAR-OF-CENT) / 4
051400         + ((153 * WS-DC-M) + 2) / 5
051500         + WS-DATE-DD.
051600*************************************************************
051700
051800*    For the one PFSET row at PFS-IDX: is its creditor the
051900*    invoice's creditor, does its purchaser meet the invoice's
052000*    financing term, and if so is its prorated rate the best
052100*    (lowest) one seen so far for this invoice.
052200 320-FIND-BEST-PURCHASER.
052300     IF PFS-TAB-CREDITOR-ID(PFS-IDX) = INV-CREDITOR-ID
052400         ADD 1 TO WS-CANDIDATE-COUNT
052500         PERFORM 325-LOOKUP-PURCHASER-MIN-TERM
052600         IF WS-PURCHASER-FOUND-SW = 'Y'
052700             AND INV-FINANCING-TERM-DAYS
052800                 NOT < WS-PUR-MIN-TERM-DAYS
052900             ADD 1 TO WS-ELIGIBLE-COUNT
053000             COMPUTE WS-PRORATED-RATE-BPS ROUNDED =
053100                 PFS-TAB-RATE-BPS(PFS-IDX)
053200                   * INV-FINANCING-TERM-DAYS / 360
053300             IF WS-PRORATED-RATE-BPS < WS-BEST-RATE-BPS
053400                 MOVE WS-PRORATED-RATE-BPS TO WS-BEST-RATE-BPS
053500                 MOVE PFS-TAB-PURCHASER-ID(PFS-IDX)
053600                     TO WS-BEST-PURCHASER-ID
053700             END-IF
053800         END-IF
053900     END-IF.
054000*************************************************************
054100
054200 325-LOOKUP-PURCHASER-MIN-TERM.
054300     MOVE 'N' TO WS-PURCHASER-FOUND-SW
054400     MOVE ZERO TO WS-PUR-MIN-TERM-DAYS
054500     PERFORM 326-SCAN-PURCHASER-TABLE VARYING PUR-IDX FROM 1 BY 1
054600         UNTIL PUR-IDX > PUR-TAB-COUNT
054700             OR WS-PURCHASER-FOUND-SW = 'Y'.
054800*************************************************************
054900
055000 326-SCAN-PURCHASER-TABLE.
055100     IF PUR-TAB-ID(PUR-IDX) = PFS-TAB-PURCHASER-ID(PFS-IDX)
055200         MOVE 'Y' TO WS-PURCHASER-FOUND-SW
055300         MOVE PUR-TAB-MIN-TERM(PUR-IDX) TO WS-PUR-MIN-TERM-DAYS
055400     END-IF.
055500*************************************************************
055600
055700 330-SET-INVOICE-STATUS.
055800     EVALUATE TRUE
055900         WHEN WS-CANDIDATE-COUNT = ZERO
056000             SET INV-MISSING-PURCHASERS TO TRUE
056100         WHEN WS-ELIGIBLE-COUNT = ZERO
056200             SET INV-SHORT-FINANCING-TERM TO TRUE
056300         WHEN OTHER
056400             PERFORM 335-CHECK-RATE-CEILING
056500     END-EVALUATE
056600     PERFORM 350-POST-CONTROL-TOTALS.
056700*************************************************************
056800
056900 335-CHECK-RATE-CEILING.
057000     PERFORM 336-LOOKUP-CREDITOR-MAX-RATE
057100     IF WS-BEST-RATE-BPS > WS-CRED-MAX-RATE-BPS
057200         SET INV-RATE-LIMIT-EXCEEDED TO TRUE
057300     ELSE
057400         PERFORM 340-BOOK-FINANCING
057500     END-IF.
057600*************************************************************
057700
057800 336-LOOKUP-CREDITOR-MAX-RATE.
057900     MOVE ZERO TO WS-CRED-MAX-RATE-BPS
058000     PERFORM 337-SCAN-CREDITOR-TABLE VARYING CRED-IDX FROM 1 BY 1
058100         UNTIL CRED-IDX > CRED-TAB-COUNT.
058200*************************************************************
058300
058400 337-SCAN-CREDITOR-TABLE.
058500     IF CRED-TAB-ID(CRED-IDX) = INV-CREDITOR-ID
058600         MOVE CRED-TAB-MAX-RATE(CRED-IDX) TO WS-CRED-MAX-RATE-BPS
058700     END-IF.
058800*************************************************************
058900
059000*    Books the winning offer onto the invoice record.  The
059100*    interest amount is rounded once here (packed intermediate,
059200*    per TS-4471) and the rate itself was already rounded back
059300*    at 320-FIND-BEST-PURCHASER -- two separate roundings, not
059400*    one.
059500 340-BOOK-FINANCING.
059600     MOVE WS-BEST-PURCHASER-ID TO INV-PURCHASER-ID
059700     MOVE WS-BEST-RATE-BPS TO INV-FINANCING-RATE-BPS
059800     MOVE WS-RUN-DATE TO INV-FINANCING-DATE
059900     COMPUTE WS-INTEREST-AMT-CENTS ROUNDED =
060000         INV-VALUE-CENTS * WS-BEST-RATE-BPS / 10000
060100     COMPUTE INV-EARLY-VALUE-CENTS =
060200         INV-VALUE-CENTS - WS-INTEREST-AMT-CENTS
060300     SET INV-FINANCED TO TRUE.
060400*************************************************************
060500
060600*    Posts this invoice's final status onto the control-totals
060700*    table in COPYLIB-SUMRPT -- first-seen order, not status-code
060800*    order, so PbsFinRpt prints the statuses in the order the run
060900*    actually produced them.
061000*    1999-04-19  PBB  Fixed a subscript-past-the-match bug here --
061100*                      SUMTOT-IDX itself was being trusted after the
061200*                      PERFORM VARYING loop exited, but a pre-test
061300*                      VARYING loop always increments its subscript
061400*                      once more before the UNTIL is re-tested, so
061500*                      every repeat of an already-seen status was
061600*                      posting into the wrong table row (and, once
061700*                      all 4 rows were in use, off the end of
061800*                      SUMMARY-TOTALS-TABLE entirely).  355 now
061900*                      captures the matching subscript into
062000*                      WS-MATCHED-SUMTOT-IDX the moment it finds it,
062100*                      same as the lookups at 326/337 already do,
062200*                      and 350 uses that saved value instead of the
062300*                      loop's own SUMTOT-IDX (TS-4980).
062400 350-POST-CONTROL-TOTALS.
062500     MOVE 'N' TO WS-STATUS-FOUND-SW
062600     MOVE ZERO TO WS-MATCHED-SUMTOT-IDX
062700     IF SUMTOT-ENTRY-COUNT > ZERO
062800         PERFORM 355-SCAN-SUMMARY-TABLE VARYING SUMTOT-IDX FROM 1
062900             BY 1 UNTIL SUMTOT-IDX > SUMTOT-ENTRY-COUNT
063000                 OR WS-STATUS-FOUND-SW = 'Y'
063100     END-IF
063200     IF WS-STATUS-FOUND-SW = 'N'
063300         ADD 1 TO SUMTOT-ENTRY-COUNT
063400         SET SUMTOT-IDX TO SUMTOT-ENTRY-COUNT
063500         MOVE INV-STATUS TO SUMTOT-STATUS-CODE(SUMTOT-IDX)
063600         PERFORM 357-SET-STATUS-NAME
063700         MOVE ZERO TO SUMTOT-INVOICE-COUNT(SUMTOT-IDX)
063800         MOVE ZERO TO SUMTOT-EARLY-VALUE-CTS(SUMTOT-IDX)
063900         MOVE ZERO TO SUMTOT-FACE-VALUE-CTS(SUMTOT-IDX)
064000         SET WS-MATCHED-SUMTOT-IDX TO SUMTOT-IDX
064100     END-IF
064200     SET SUMTOT-IDX TO WS-MATCHED-SUMTOT-IDX
064300     ADD 1 TO SUMTOT-INVOICE-COUNT(SUMTOT-IDX)
064400     IF INV-FINANCED
064500         ADD INV-EARLY-VALUE-CENTS TO
064600             SUMTOT-EARLY-VALUE-CTS(SUMTOT-IDX)
064700         ADD INV-VALUE-CENTS TO SUMTOT-FACE-VALUE-CTS(SUMTOT-IDX)
064800     END-IF
064900     ADD 1 TO SUMTOT-GRAND-TOTAL.
065000*************************************************************
065100
065200*    Captures the matching subscript into WS-MATCHED-SUMTOT-IDX
065300*    inside the very iteration that finds it -- do not rely on
065400*    SUMTOT-IDX still pointing at this row once the VARYING loop in
065500*    350 has exited (TS-4980).
065600 355-SCAN-SUMMARY-TABLE.
065700     IF SUMTOT-STATUS-CODE(SUMTOT-IDX) = INV-STATUS
065800         MOVE 'Y' TO WS-STATUS-FOUND-SW
065900         SET WS-MATCHED-SUMTOT-IDX TO SUMTOT-IDX
066000     END-IF.
066100*************************************************************
066200
066300 357-SET-STATUS-NAME.
066400     EVALUATE TRUE
066500         WHEN INV-MISSING-PURCHASERS
066600             MOVE 'MISSING PURCHASERS' TO
066700                 SUMTOT-STATUS-NAME(SUMTOT-IDX)
066800         WHEN INV-SHORT-FINANCING-TERM
066900             MOVE 'SHORT FINANCING TERM' TO
067000                 SUMTOT-STATUS-NAME(SUMTOT-IDX)
067100         WHEN INV-RATE-LIMIT-EXCEEDED
067200             MOVE 'RATE LIMIT EXCEEDED' TO
067300                 SUMTOT-STATUS-NAME(SUMTOT-IDX)
067400         WHEN INV-FINANCED
067500             MOVE 'FINANCED' TO SUMTOT-STATUS-NAME(SUMTOT-IDX)
067600         WHEN OTHER
067700             MOVE 'NON-FINANCED' TO SUMTOT-STATUS-NAME(SUMTOT-IDX)
067800     END-EVALUATE.
067900*************************************************************
068000
068100 360-WRITE-INVOICE-OUT.
068200     MOVE INVOICE-TRAN-RECORD TO INVOICE-OUT-RECORD
068300     WRITE INVOICE-OUT-RECORD
068400     IF NOT INVOICE-OUT-SUCCESSFUL
068500         MOVE INVOICE-OUT-FS TO WC-MSG-FILESTAT
068600         MOVE '360-WRITE-INVOICE-OUT' TO WC-MSG-PARA
068700         MOVE 'INVOICE-OUT-FILE' TO WC-MSG-SRCFILE
068800         PERFORM Z0900-ERROR-ROUTINE
068900     END-IF.
069000*************************************************************
069100
069200 390-POST-SUMMARY-TOTALS.
069300     CALL 'PbsFinRpt' USING SUMMARY-TOTALS-TABLE
069400         SUMTOT-GRAND-TOTAL.
069500*************************************************************
069600
069700 900-END.
069800     CLOSE INVOICE-IN-FILE
069900     CLOSE INVOICE-OUT-FILE
070000     DISPLAY 'PBSFINANCE RUN COMPLETE'
070100     CALL 'PbsRunLog' USING 'PBSFINANCE RUN COMPLETE'.
070200*************************************************************
070300
070400 Z0900-ERROR-ROUTINE.
070500     COPY Z0900-ERROR-ROUTINE.
