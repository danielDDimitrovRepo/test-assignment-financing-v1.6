000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.    PbsFinRpt.
000500 AUTHOR.        PETER BLOM.
000600 INSTALLATION.  PBS DATA SYSTEMS.
000700 DATE-WRITTEN.  1994-04-05.
000800 DATE-COMPILED.
000900 SECURITY.      COMPANY CONFIDENTIAL - PBS INVOICE FINANCING.
001000*
001100*    Change log
001200*    ----------
001300*    1994-04-05  PBB  Initial version.  CALLed once from
001400*                      PbsFinance at the end of a financing run
001500*                      to print the SUMMARY-RPT control-totals
001600*                      report (TS-4471).
001700*    1994-04-05  PBB  Added the trailing total-invoices-processed
001800*                      line Finance asked for at review -- without
001900*                      it there was no cross-check that every
002000*                      invoice on INVOICE-IN-FILE got a status
002100*                      (TS-4471).
002200*    1996-08-30  BK   Early/face value now printed from the packed
002300*                      cents fields by dividing down to kronor and
002400*                      ore first -- a straight MOVE into the edited
002500*                      picture was printing amounts 100 times too
002600*                      large (TS-4710).
002700*    1998-11-19  PBB  Year 2000 review: run date on the report
002800*                      header now prints all four century digits
002900*                      (TS-4901).
003000*    2003-09-02  SS   Grand total now comes in as its own
003100*                      parameter instead of being re-added from
003200*                      the table here -- see the matching
003300*                      PbsFinance change log entry (TS-5140).
003400*
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT  SUMMARY-RPT-FILE    ASSIGN TO 'SUMRPTFILE'
004200             ORGANIZATION IS LINE SEQUENTIAL
004300             FILE STATUS IS SUMMARY-RPT-FS.
004400
004500 DATA DIVISION.
004600 FILE SECTION.
004700
004800 FD  SUMMARY-RPT-FILE.
004900 01  SUMMARY-RPT-RECORD.
005000     05  FILLER                   PIC X(82).
005100
005200*    Alternate view of the same 82-byte record, used only while
005300*    building the run-date line at the top of the report -- saves
005400*    a separate work record for a line that never leaves the FD.
005500 01  SUMMARY-RPT-DATE-LINE REDEFINES SUMMARY-RPT-RECORD.
005600     05  SRD-DATE-LABEL            PIC X(11).
005700     05  SRD-DATE-CENTURY          PIC X(2).
005800     05  SRD-DATE-YY               PIC X(2).
005900     05  SRD-DATE-SEP-1            PIC X       VALUE '-'.
006000     05  SRD-DATE-MM               PIC X(2).
006100     05  SRD-DATE-SEP-2            PIC X       VALUE '-'.
006200     05  SRD-DATE-DD               PIC X(2).
006300     05  FILLER                    PIC X(5).
006400     05  SRD-TIME-LABEL            PIC X(11).
006500     05  SRD-TIME-HH               PIC X(2).
006600     05  SRD-TIME-SEP-1            PIC X       VALUE ':'.
006700     05  SRD-TIME-MI               PIC X(2).
006800     05  SRD-TIME-SEP-2            PIC X       VALUE ':'.
006900     05  SRD-TIME-SS               PIC X(2).
007000     05  FILLER                    PIC X(37).
007100
007200 WORKING-STORAGE SECTION.
007300
007400 01  FILE-STATUS-FIELDS.
007500     05  SUMMARY-RPT-FS            PIC XX.
007600         88  SUMMARY-RPT-SUCCESSFUL    VALUE '00'.
007700     05  FILLER                    PIC X(8).
007800
007900*    HEADLINE-DASH/HEADLINE-TITLE are the two rule lines the
008000*    report prints above and below the status rows -- same
008100*    dash-rule idiom the old menu screens used, just on paper
008200*    now instead of a terminal.
008300 01  REPORT-CONSTANTS.
008400     05  HEADLINE-DASH             PIC X(82)   VALUE ALL '-'.
008500     05  HEADLINE-TITLE            PIC X(82)
008600         VALUE 'INVOICE FINANCING - CONTROL TOTALS'.
008700     05  FILLER                    PIC X(8).
008800
008900*    WR-SYSTEM-DATE-TIME/WR-TIME-OF-DAY hold the date and time the
009000*    report was printed, off the system clock -- not WS-RUN-DATE,
009100*    which is the business date the financing run itself used and
009200*    which PbsFinRpt never sees.
009300 01  WR-SYSTEM-DATE-TIME.
009400     05  WR-CENTURY                PIC 9(2) VALUE 19.
009500     05  WR-YYMMDD                 PIC 9(6) VALUE ZERO.
009600     05  FILLER                    PIC X(2).
009700 01  WR-DATE-PARTS REDEFINES WR-SYSTEM-DATE-TIME.
009800     05  FILLER                    PIC X(2).
009900     05  WR-YY                     PIC 9(2).
010000     05  WR-MM                     PIC 9(2).
010100     05  WR-DD                     PIC 9(2).
010200     05  FILLER                    PIC X(2).
010300 01  WR-TIME-OF-DAY.
010400     05  WR-HHMMSSTT               PIC 9(8) VALUE ZERO.
010500     05  FILLER                    PIC X(2).
010600 01  WR-TIME-PARTS REDEFINES WR-TIME-OF-DAY.
010700     05  WR-HH                     PIC 9(2).
010800     05  WR-MI                     PIC 9(2).
010900     05  WR-SS                     PIC 9(2).
011000     05  WR-TT                     PIC 9(2).
011100     05  FILLER                    PIC X(2).
011200
011300*    WS-MONEY-WORK-FIELDS convert the packed öre/cents totals the
011400*    table carries into kronor-and-öre before they go anywhere
011500*    near an edited picture -- see the 1996-08-30 change log entry.
011600 01  WS-MONEY-WORK-FIELDS.
011700     05  WS-EARLY-VALUE-KR         PIC S9(11)V99 COMP-3.
011800     05  WS-FACE-VALUE-KR          PIC S9(11)V99 COMP-3.
011900     05  FILLER                    PIC X(4).
012000
012100*    WR-LINES-WRITTEN is a straight diagnostic counter, not part
012200*    of the report itself -- lets PbsRunLog note how many lines
012300*    actually went out if this run's report comes up short.
012400 01  REPORT-COUNTERS.
012500     05  WR-LINES-WRITTEN          PIC S9(4) COMP VALUE ZERO.
012600     05  FILLER                    PIC X(4).
012700
012800     COPY COPYLIB-SUMRPT.
012900
013000 LINKAGE SECTION.
013100
013200 01  LC-SUMMARY-TOTALS-TABLE.
013300     05  LC-ENTRY-COUNT            PIC S9(4) COMP.
013400     05  LC-GRAND-TOTAL            PIC S9(7) COMP.
013500     05  LC-ENTRY OCCURS 4 TIMES INDEXED BY LC-IDX.
013600         10  LC-STATUS-CODE        PIC X(2).
013700         10  LC-STATUS-NAME        PIC X(20).
013800         10  LC-INVOICE-COUNT      PIC S9(7) COMP.
013900         10  LC-EARLY-VALUE-CTS    PIC S9(13) COMP-3.
014000         10  LC-FACE-VALUE-CTS     PIC S9(13) COMP-3.
014100         10  FILLER                PIC X(4).
014200
014300*    LC-TOTAL-INVOICES-PROCESSED and LC-GRAND-TOTAL above are the
014400*    same field in PbsFinance's storage, passed twice on the CALL
014500*    -- once folded into the table, once on its own so the trailer
014600*    line does not have to dig it back out of the table.
014700 01  LC-TOTAL-INVOICES-PROCESSED  PIC S9(7) COMP.
014800
014900 PROCEDURE DIVISION USING LC-SUMMARY-TOTALS-TABLE
015000     LC-TOTAL-INVOICES-PROCESSED.
015100
015200 000-PRINT-SUMMARY-REPORT.
015300     OPEN OUTPUT SUMMARY-RPT-FILE
015400     IF NOT SUMMARY-RPT-SUCCESSFUL
015500         DISPLAY '*** SUMRPTFILE WILL NOT OPEN - REPORT SKIPPED'
015600     ELSE
015700         PERFORM 100-WRITE-REPORT-HEADER
015800         IF LC-ENTRY-COUNT > ZERO
015900             PERFORM 200-WRITE-STATUS-LINES
016000                 VARYING LC-IDX FROM 1 BY 1
016100                 UNTIL LC-IDX > LC-ENTRY-COUNT
016200         END-IF
016300         PERFORM 300-WRITE-GRAND-TOTAL
016400         CLOSE SUMMARY-RPT-FILE
016500     END-IF
016600     EXIT PROGRAM.
016700*************************************************************
016800
016900 100-WRITE-REPORT-HEADER.
017000     ACCEPT WR-YYMMDD FROM DATE
017100     ACCEPT WR-HHMMSSTT FROM TIME
017200     MOVE HEADLINE-DASH TO SUMMARY-RPT-RECORD
017300     PERFORM 900-WRITE-RPT-LINE
017400     MOVE HEADLINE-TITLE TO SUMMARY-RPT-RECORD
017500     PERFORM 900-WRITE-RPT-LINE
017600     MOVE SPACE TO SUMMARY-RPT-RECORD
017700     MOVE 'RUN DATE : ' TO SRD-DATE-LABEL
017800     MOVE WR-CENTURY TO SRD-DATE-CENTURY
017900     MOVE WR-YY TO SRD-DATE-YY
018000     MOVE WR-MM TO SRD-DATE-MM
018100     MOVE WR-DD TO SRD-DATE-DD
018200     MOVE 'RUN TIME : ' TO SRD-TIME-LABEL
018300     MOVE WR-HH TO SRD-TIME-HH
018400     MOVE WR-MI TO SRD-TIME-MI
018500     MOVE WR-SS TO SRD-TIME-SS
018600     PERFORM 900-WRITE-RPT-LINE
018700     MOVE HEADLINE-DASH TO SUMMARY-RPT-RECORD
018800     PERFORM 900-WRITE-RPT-LINE.
018900*************************************************************
019000
019100*    One line per distinct final status, in the order PbsFinance
019200*    first saw that status -- LC-IDX already carries that order
019300*    in from the caller's table, nothing to sort here.
019400 200-WRITE-STATUS-LINES.
019500     MOVE LC-STATUS-NAME(LC-IDX) TO SPL-STATUS-NAME
019600     MOVE LC-INVOICE-COUNT(LC-IDX) TO SPL-COUNT
019700     IF LC-STATUS-CODE(LC-IDX) = '04'
019800         DIVIDE LC-EARLY-VALUE-CTS(LC-IDX) BY 100
019900             GIVING WS-EARLY-VALUE-KR
020000         DIVIDE LC-FACE-VALUE-CTS(LC-IDX) BY 100
020100             GIVING WS-FACE-VALUE-KR
020200         MOVE WS-EARLY-VALUE-KR TO SPL-EARLY-VALUE
020300         MOVE WS-FACE-VALUE-KR TO SPL-FACE-VALUE
020400     ELSE
020500         MOVE ZERO TO SPL-EARLY-VALUE
020600         MOVE ZERO TO SPL-FACE-VALUE
020700     END-IF
020800     MOVE SUMMARY-PRINT-LINE TO SUMMARY-RPT-RECORD
020900     PERFORM 900-WRITE-RPT-LINE.
021000*************************************************************
021100
021200 300-WRITE-GRAND-TOTAL.
021300     MOVE HEADLINE-DASH TO SUMMARY-RPT-RECORD
021400     PERFORM 900-WRITE-RPT-LINE
021500     MOVE SPACE TO SUMMARY-PRINT-LINE
021600     MOVE 'TOTAL INVOICES PROCESSED' TO SPL-STATUS-NAME
021700     MOVE LC-TOTAL-INVOICES-PROCESSED TO SPL-COUNT
021800     MOVE SUMMARY-PRINT-LINE TO SUMMARY-RPT-RECORD
021900     PERFORM 900-WRITE-RPT-LINE.
022000*************************************************************
022100
022200 900-WRITE-RPT-LINE.
022300     WRITE SUMMARY-RPT-RECORD
022400     ADD 1 TO WR-LINES-WRITTEN.
