000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.    PbsSeedData.
000500 AUTHOR.        BERTIL KARLSSON.
000600 INSTALLATION.  PBS DATA SYSTEMS.
000700 DATE-WRITTEN.  1994-03-10.
000800 DATE-COMPILED.
000900 SECURITY.      COMPANY CONFIDENTIAL - PBS INVOICE FINANCING.
001000*
001100*    Change log
001200*    ----------
001300*    1994-03-10  BK   Initial version.  Writes a small fixed set
001400*                      of CREDITOR/DEBTOR/PURCHASER/PFSET/INVOICE
001500*                      records and a matching PARMCARD so the
001600*                      financing run can be demonstrated and
001700*                      retested without waiting on a live data
001800*                      feed from the bureau (TS-4471).
001900*    1994-04-05  PBB  Added the LAPLAND MINING creditor with no
002000*                      PFSET rows at all -- Finance wanted a
002100*                      MISSING-PURCHASERS case in the sample data,
002200*                      not just short-term and rate-exceeded ones
002300*                      (TS-4471).
002400*    1999-01-07  PBB  PARMCARD run date moved to 1999-10-01 for
002500*                      the Y2K retest run (TS-4901).
002600*    1999-04-19  PBB  BALTIC TIMBER AB's rate ceiling dropped from
002700*                      0500 to 0080 -- with the term proration
002800*                      PbsFinance actually applies, none of the
002900*                      sample invoices were landing above even a
003000*                      500-bps ceiling any more, so the rate-
003100*                      exceeded path had nothing left to exercise
003200*                      (TS-4980).
003300*
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT  PARM-CARD-FILE     ASSIGN TO 'PARMCARD'
004100             ORGANIZATION IS LINE SEQUENTIAL.
004200     SELECT  CREDITOR-FILE      ASSIGN TO 'CREDFILE'
004300             ORGANIZATION IS LINE SEQUENTIAL.
004400     SELECT  DEBTOR-FILE        ASSIGN TO 'DEBTFILE'
004500             ORGANIZATION IS LINE SEQUENTIAL.
004600     SELECT  PURCHASER-FILE     ASSIGN TO 'PURCFILE'
004700             ORGANIZATION IS LINE SEQUENTIAL.
004800     SELECT  PFSET-FILE         ASSIGN TO 'PFSETFILE'
004900             ORGANIZATION IS LINE SEQUENTIAL.
005000     SELECT  INVOICE-IN-FILE    ASSIGN TO 'INVINFILE'
005100             ORGANIZATION IS LINE SEQUENTIAL.
005200
005300 DATA DIVISION.
005400 FILE SECTION.
005500
005600 FD  PARM-CARD-FILE.
005700 01  PARM-CARD-RECORD.
005800     05  FILLER                   PIC X(80).
005900
006000 01  PARM-CARD-DATE-VIEW REDEFINES PARM-CARD-RECORD.
006100     05  PCDV-RUN-DATE             PIC 9(8).
006200     05  FILLER                    PIC X(72).
006300
006400 FD  CREDITOR-FILE.
006500     COPY COPYLIB-CREDITOR.
006600
006700 FD  DEBTOR-FILE.
006800     COPY COPYLIB-DEBTOR.
006900
007000 FD  PURCHASER-FILE.
007100     COPY COPYLIB-PURCHASER.
007200
007300 FD  PFSET-FILE.
007400     COPY COPYLIB-PFSET.
007500
007600 FD  INVOICE-IN-FILE.
007700     COPY COPYLIB-INVOICE.
007800
007900 WORKING-STORAGE SECTION.
008000
008100 01  WS-SEED-WORK-FIELDS.
008200     05  WS-CRED-IDX               PIC S9(4) COMP.
008300     05  WS-DEBT-IDX               PIC S9(4) COMP.
008400     05  WS-PUR-IDX                PIC S9(4) COMP.
008500     05  WS-PFS-IDX                PIC S9(4) COMP.
008600     05  WS-INV-IDX                PIC S9(4) COMP.
008700     05  WS-RUN-DATE-OUT           PIC 9(8) VALUE 19991001.
008800     05  FILLER                    PIC X(4).
008900
009000*    Four CREDITOR rows, built as one literal per row and
009100*    REDEFINED as a table -- the seed data equivalent of a
009200*    punched deck, kept in the program instead of on cards.
009300 01  CREDITOR-SEED-DATA.
009400     05  FILLER PIC X(53) VALUE
009500         '000001001NORDIC TEXTILES AB                      0900'.
009600     05  FILLER PIC X(53) VALUE
009700         '000001002BALTIC TIMBER AB                        0080'.
009800     05  FILLER PIC X(53) VALUE
009900         '000001003VASA ENGINEERING AB                     1200'.
010000     05  FILLER PIC X(53) VALUE
010100         '000001004LAPLAND MINING AB                       0800'.
010200 01  CREDITOR-SEED-TABLE REDEFINES CREDITOR-SEED-DATA.
010300     05  CRS-ENTRY OCCURS 4 TIMES.
010400         10  CRS-ID                 PIC 9(9).
010500         10  CRS-NAME                PIC X(40).
010600         10  CRS-MAX-RATE-BPS        PIC 9(4).
010700
010800*    Three DEBTOR rows -- carried for FK completeness only, the
010900*    engine itself never reads a debtor field.
011000 01  DEBTOR-SEED-DATA.
011100     05  FILLER PIC X(49) VALUE
011200         '000003001ARCTIC RETAIL AB                        '.
011300     05  FILLER PIC X(49) VALUE
011400         '000003002SOUTHPORT WHOLESALE AB                  '.
011500     05  FILLER PIC X(49) VALUE
011600         '000003003HOLMQVIST TRADING AB                    '.
011700 01  DEBTOR-SEED-TABLE REDEFINES DEBTOR-SEED-DATA.
011800     05  DBS-ENTRY OCCURS 3 TIMES.
011900         10  DBS-ID                 PIC 9(9).
012000         10  DBS-NAME                PIC X(40).
012100
012200*    Three PURCHASER rows.  PUR-MIN-TERM-DAYS is the shortest
012300*    financing term each bank will accept.
012400 01  PURCHASER-SEED-DATA.
012500     05  FILLER PIC X(54) VALUE
012600         '000002001SVEA FINANS AB                          00030'.
012700     05  FILLER PIC X(54) VALUE
012800         '000002002GOTA CAPITAL AB                         00010'.
012900     05  FILLER PIC X(54) VALUE
013000         '000002003NORRLAND INVEST AB                      00045'.
013100 01  PURCHASER-SEED-TABLE REDEFINES PURCHASER-SEED-DATA.
013200     05  PRS-ENTRY OCCURS 3 TIMES.
013300         10  PRS-ID                 PIC 9(9).
013400         10  PRS-NAME                PIC X(40).
013500         10  PRS-MIN-TERM-DAYS       PIC 9(5).
013600
013700*    Five PFSET rows -- one per (purchaser, creditor) pair a
013800*    purchaser is willing to finance.  LAPLAND MINING (1004) has
013900*    no row at all, on purpose (1994-04-05 change log entry).
014000 01  PFSET-SEED-DATA.
014100     05  FILLER PIC X(22) VALUE '0000020010000010010750'.
014200     05  FILLER PIC X(22) VALUE '0000020010000010030900'.
014300     05  FILLER PIC X(22) VALUE '0000020020000010010700'.
014400     05  FILLER PIC X(22) VALUE '0000020020000010020600'.
014500     05  FILLER PIC X(22) VALUE '0000020030000010031100'.
014600 01  PFSET-SEED-TABLE REDEFINES PFSET-SEED-DATA.
014700     05  PFS-ENTRY OCCURS 5 TIMES.
014800         10  PFS-SEED-PUR-ID         PIC 9(9).
014900         10  PFS-SEED-CRED-ID        PIC 9(9).
015000         10  PFS-SEED-RATE-BPS       PIC 9(4).
015100
015200*    Fifteen sample invoices.  Maturity dates are picked against
015300*    the 1999-10-01 PARMCARD run date above to exercise every
015400*    INV-STATUS outcome PbsFinance can produce -- short terms
015500*    against CREDITOR 1001, a rate-ceiling breach against 1002
015600*    (its only purchaser quotes 600 BPS against a 500 BPS
015700*    ceiling), a missing-purchaser case against 1004, and a mix
015800*    of short/long terms against 1003's two purchasers.
015900 01  INVOICE-SEED-DATA.
016000     05  FILLER PIC X(46) VALUE
016100         '0000050010000010010000030011999121500002500000'.
016200     05  FILLER PIC X(46) VALUE
016300         '0000050020000010010000030021999121500001750000'.
016400     05  FILLER PIC X(46) VALUE
016500         '0000050030000010010000030011999100500000900000'.
016600     05  FILLER PIC X(46) VALUE
016700         '0000050040000010010000030021999101600000625000'.
016800     05  FILLER PIC X(46) VALUE
016900         '0000050050000010010000030031999111600003100000'.
017000     05  FILLER PIC X(46) VALUE
017100         '0000050060000010020000030011999110100001400000'.
017200     05  FILLER PIC X(46) VALUE
017300         '0000050070000010020000030021999120100000880000'.
017400     05  FILLER PIC X(46) VALUE
017500         '0000050080000010020000030032000011000002010000'.
017600     05  FILLER PIC X(46) VALUE
017700         '0000050090000010030000030011999110500000640000'.
017800     05  FILLER PIC X(46) VALUE
017900         '0000050100000010030000030022000021500004300000'.
018000     05  FILLER PIC X(46) VALUE
018100         '0000050110000010030000030031999102500000725000'.
018200     05  FILLER PIC X(46) VALUE
018300         '0000050120000010040000030011999120100001180000'.
018400     05  FILLER PIC X(46) VALUE
018500         '0000050130000010040000030021999121500000990000'.
018600     05  FILLER PIC X(46) VALUE
018700         '0000050140000010040000030031999111000000550000'.
018800     05  FILLER PIC X(46) VALUE
018900         '0000050150000010010000030012000030100002750000'.
019000 01  INVOICE-SEED-TABLE REDEFINES INVOICE-SEED-DATA.
019100     05  IVS-ENTRY OCCURS 15 TIMES.
019200         10  IVS-INVOICE-ID          PIC 9(9).
019300         10  IVS-CREDITOR-ID         PIC 9(9).
019400         10  IVS-DEBTOR-ID           PIC 9(9).
019500         10  IVS-MATURITY-DATE       PIC 9(8).
019600         10  IVS-VALUE-CENTS         PIC 9(11).
019700
019800 PROCEDURE DIVISION.
019900
020000 000-SEED-MASTER-DATA.
020100     PERFORM 100-OPEN-FILES
020200     PERFORM 200-WRITE-CREDITORS
020300     PERFORM 300-WRITE-DEBTORS
020400     PERFORM 400-WRITE-PURCHASERS
020500     PERFORM 500-WRITE-PFSET
020600     PERFORM 600-WRITE-INVOICES
020700     PERFORM 700-WRITE-RUN-PARM
020800     PERFORM 900-CLOSE-FILES
020900     DISPLAY 'PBSSEEDDATA - SAMPLE DATA FILES WRITTEN'
021000     STOP RUN.
021100*************************************************************
021200
021300 100-OPEN-FILES.
021400     OPEN OUTPUT PARM-CARD-FILE
021500     OPEN OUTPUT CREDITOR-FILE
021600     OPEN OUTPUT DEBTOR-FILE
021700     OPEN OUTPUT PURCHASER-FILE
021800     OPEN OUTPUT PFSET-FILE
021900     OPEN OUTPUT INVOICE-IN-FILE.
022000*************************************************************
022100
022200 200-WRITE-CREDITORS.
022300     PERFORM 210-WRITE-ONE-CREDITOR
022400         VARYING WS-CRED-IDX FROM 1 BY 1
022500         UNTIL WS-CRED-IDX > 4.
022600*************************************************************
022700
022800 210-WRITE-ONE-CREDITOR.
022900     MOVE SPACE TO CREDITOR-MASTER-RECORD
023000     MOVE CRS-ID(WS-CRED-IDX) TO CRED-CREDITOR-ID
023100     MOVE CRS-NAME(WS-CRED-IDX) TO CRED-CREDITOR-NAME
023200     MOVE CRS-MAX-RATE-BPS(WS-CRED-IDX) TO CRED-MAX-RATE-BPS
023300     WRITE CREDITOR-MASTER-RECORD.
023400*************************************************************
023500
023600 300-WRITE-DEBTORS.
023700     PERFORM 310-WRITE-ONE-DEBTOR
023800         VARYING WS-DEBT-IDX FROM 1 BY 1
023900         UNTIL WS-DEBT-IDX > 3.
024000*************************************************************
024100
024200 310-WRITE-ONE-DEBTOR.
024300     MOVE SPACE TO DEBTOR-MASTER-RECORD
024400     MOVE DBS-ID(WS-DEBT-IDX) TO DEBT-DEBTOR-ID
024500     MOVE DBS-NAME(WS-DEBT-IDX) TO DEBT-DEBTOR-NAME
024600     WRITE DEBTOR-MASTER-RECORD.
024700*************************************************************
024800
024900 400-WRITE-PURCHASERS.
025000     PERFORM 410-WRITE-ONE-PURCHASER
025100         VARYING WS-PUR-IDX FROM 1 BY 1
025200         UNTIL WS-PUR-IDX > 3.
025300*************************************************************
025400
025500 410-WRITE-ONE-PURCHASER.
025600     MOVE SPACE TO PURCHASER-MASTER-RECORD
025700     MOVE PRS-ID(WS-PUR-IDX) TO PUR-PURCHASER-ID
025800     MOVE PRS-NAME(WS-PUR-IDX) TO PUR-PURCHASER-NAME
025900     MOVE PRS-MIN-TERM-DAYS(WS-PUR-IDX) TO PUR-MIN-TERM-DAYS
026000     WRITE PURCHASER-MASTER-RECORD.
026100*************************************************************
026200
026300 500-WRITE-PFSET.
026400     PERFORM 510-WRITE-ONE-PFSET
026500         VARYING WS-PFS-IDX FROM 1 BY 1
026600         UNTIL WS-PFS-IDX > 5.
026700*************************************************************
026800
026900 510-WRITE-ONE-PFSET.
027000     MOVE SPACE TO PFSET-MASTER-RECORD
027100     MOVE PFS-SEED-PUR-ID(WS-PFS-IDX) TO PFS-PURCHASER-ID
027200     MOVE PFS-SEED-CRED-ID(WS-PFS-IDX) TO PFS-CREDITOR-ID
027300     MOVE PFS-SEED-RATE-BPS(WS-PFS-IDX) TO PFS-ANNUAL-RATE-BPS
027400     WRITE PFSET-MASTER-RECORD.
027500*************************************************************
027600
027700 600-WRITE-INVOICES.
027800     PERFORM 610-WRITE-ONE-INVOICE
027900         VARYING WS-INV-IDX FROM 1 BY 1
028000         UNTIL WS-INV-IDX > 15.
028100*************************************************************
028200
028300 610-WRITE-ONE-INVOICE.
028400     MOVE SPACE TO INVOICE-TRAN-RECORD
028500     MOVE IVS-INVOICE-ID(WS-INV-IDX) TO INV-INVOICE-ID
028600     MOVE IVS-CREDITOR-ID(WS-INV-IDX) TO INV-CREDITOR-ID
028700     MOVE IVS-DEBTOR-ID(WS-INV-IDX) TO INV-DEBTOR-ID
028800     MOVE IVS-MATURITY-DATE(WS-INV-IDX) TO INV-MATURITY-DATE
028900     MOVE IVS-VALUE-CENTS(WS-INV-IDX) TO INV-VALUE-CENTS
029000     MOVE ZERO TO INV-PURCHASER-ID
029100     MOVE ZERO TO INV-FINANCING-DATE
029200     MOVE ZERO TO INV-FINANCING-TERM-DAYS
029300     MOVE ZERO TO INV-FINANCING-RATE-BPS
029400     MOVE ZERO TO INV-EARLY-VALUE-CENTS
029500     MOVE '00' TO INV-STATUS
029600     WRITE INVOICE-TRAN-RECORD.
029700*************************************************************
029800
029900 700-WRITE-RUN-PARM.
030000     MOVE SPACE TO PARM-CARD-RECORD
030100     MOVE WS-RUN-DATE-OUT TO PCDV-RUN-DATE
030200     WRITE PARM-CARD-RECORD.
030300*************************************************************
030400
030500 900-CLOSE-FILES.
030600     CLOSE PARM-CARD-FILE
030700     CLOSE CREDITOR-FILE
030800     CLOSE DEBTOR-FILE
030900     CLOSE PURCHASER-FILE
031000     CLOSE PFSET-FILE
031100     CLOSE INVOICE-IN-FILE.
