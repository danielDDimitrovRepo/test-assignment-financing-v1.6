000100*
000200*    Working storage data structure for the Z0900 error
000300*    routine.
000400*    Put this file in the /COPYLIB directory.
000500*
000600*    Include with: 'COPY Z0900-error-wkstg.' in WS.
000700*
000800*    1994-03-08  PBB  Dropped the DSNTIAR/SQLCODE fields -- no
000900*                     database behind this system any more, the
001000*                     batch only ever has a file-status to
001100*                     report (TS-4471).
001200*
001300 01  wc-log-text             PIC X(80)     VALUE SPACE.
001400 01  w9-space-cnt            PIC S9(4) COMP VALUE ZERO.
001500 01  wr-error-handler.
001600     05 wr-program-error-message.
001700         10 FILLER           PIC X(12) VALUE 'FILE-STATUS:'.
001800         10 wc-msg-filestat  PIC XX    VALUE SPACE.
001900         10 FILLER           PIC X(1)  VALUE '|'.
002000         10 wc-msg-tblcurs   PIC X(15) VALUE SPACE.
002100         10 FILLER           PIC X(1)  VALUE '|'.
002200         10 wc-msg-para      PIC X(30) VALUE SPACE.
002300         10 FILLER           PIC X(1)  VALUE '|'.
002400         10 wc-msg-srcfile   PIC X(20) VALUE SPACE.
