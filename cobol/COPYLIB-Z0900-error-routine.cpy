000100*
000200*    Z0900 error routine.
000300*    Put this file in the /COPYLIB directory.
000400*
000500*    Include with: 'COPY Z0900-error-routine.' inside the
000600*    paragraph that PERFORMs Z0900-ERROR-ROUTINE -- callers
000700*    MOVE wc-msg-filestat/wc-msg-tblcurs/wc-msg-para/
000800*    wc-msg-srcfile before the PERFORM.
000900*
001000*    1994-03-08  PBB  Recovered from the old ReadBG.cbl COPY
001100*                     statement; this member itself never made
001200*                     it into the COPYLIB before (TS-4471).
001300*
001400     MOVE WR-PROGRAM-ERROR-MESSAGE TO WC-LOG-TEXT
001500     DISPLAY '*** ' WC-LOG-TEXT
001600     CALL 'PbsRunLog' USING WC-LOG-TEXT
