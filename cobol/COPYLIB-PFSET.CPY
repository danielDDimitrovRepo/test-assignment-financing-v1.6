000100*
000200*    PURCHASER-FINANCING-SETTING master record.
000300*    Put this file in the /COPYLIB directory.
000400*
000500*    Include with: 'COPY COPYLIB-PFSET.' in FD or WS.
000600*
000700*    One row per (purchaser, creditor) pair a purchaser is
000800*    willing to finance. No row for a pair means that
000900*    purchaser will not touch that creditor's invoices at
001000*    all -- there is no zero-rate row standing in for "no".
001100*
001200*    1994-03-08  PBB  New layout, replaces the old ITEM
001300*                     (article price) record, retired with
001400*                     the print-shop catalogue (TS-4471).
001500*
001600 01  PFSET-MASTER-RECORD.
001700     03  PFS-PURCHASER-ID           PIC S9(9)     COMP.
001800     03  PFS-CREDITOR-ID            PIC S9(9)     COMP.
001900     03  PFS-ANNUAL-RATE-BPS        PIC S9(4)     COMP.
002000     03  FILLER                     PIC X(12).
